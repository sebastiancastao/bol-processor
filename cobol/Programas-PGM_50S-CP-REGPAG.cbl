000100*////////////////// (GUIAS) ////////////////////////////////              
000200************************************************************              
000300*     LAYOUT LINEA DE PAGINA (TEXTO DE GUIA ESCANEADA)     *              
000400*     LARGO REGISTRO = 200 BYTES                           *              
000500************************************************************              
000600*     EL PROCESO 51 (PGMGLCOL) LEE EL ARCHIVO DDPAGINA,    *              
000700*     UNA LINEA POR REGISTRO, EN EL ORDEN FISICO EN QUE    *              
000800*     FUERON GENERADAS LAS PAGINAS POR EL EXTRACTOR DE     *              
000900*     TEXTO (PROCESO EXTERNO, NO COBOL).                   *              
001000************************************************************              
001100 01  REG-PAGINA.                                                          
001200*     POSICION RELATIVA (1:198) TEXTO DE LA LINEA                         
001300     03  REG-PAG-TEXTO        PIC X(198).                                 
001400*     POSICION RELATIVA (199:2) RELLENO FIN DE REGISTRO                   
001500     03  FILLER               PIC X(002) VALUE SPACES.                    
001600*                                                                         
001700*     MARCA DE FIN DE PAGINA (SEPARADOR ENTRE GUIAS)                      
001800*     EL EXTRACTOR ESCRIBE ESTA LINEA LITERAL AL CERRAR                   
001900*     CADA PAGINA DEL DOCUMENTO ESCANEADO.                                
002000 01  CT-MARCA-FIN-PAGINA      PIC X(015) VALUE                            
002100     '*FIN-PAGINA*   '.                                                   
