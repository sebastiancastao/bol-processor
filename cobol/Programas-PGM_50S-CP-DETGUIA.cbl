000100*////////////////// (GUIAS) ////////////////////////////////              
000200************************************************************              
000300*     LAYOUT DETALLE DE GUIA (13 COLUMNAS, SEPARADAS       *              
000400*     POR COMA) - ARCHIVO INTERMEDIO POR GUIA Y ARCHIVO    *              
000500*     COMBINADO FINAL COMPARTEN ESTE LAYOUT.               *              
000600************************************************************              
000700 01  WS-REG-DETALLE.                                                      
000800     03  WS-DET-NROGUIA        PIC X(10).                                 
000900     03  WS-DET-ESTILO         PIC X(20).                                 
001000     03  WS-DET-BULTOS         PIC X(20).                                 
001100     03  WS-DET-PIEZAS         PIC X(20).                                 
001200     03  WS-DET-CUBICAJE       PIC X(20).                                 
001300     03  WS-DET-DESTINO        PIC X(20).                                 
001400     03  WS-DET-FEC-PEDIDO     PIC X(20).                                 
001500     03  WS-DET-ORD-COMPRA     PIC X(20).                                 
001600     03  WS-DET-FEC-INICIO     PIC X(20).                                 
001700     03  WS-DET-FEC-CANCELA    PIC X(20).                                 
001800     03  WS-DET-PALLET         PIC X(20).                                 
001900     03  WS-DET-CUBIC-BURL     PIC X(20).                                 
002000     03  WS-DET-CUBIC-FINAL    PIC X(20).                                 
002100*     RELLENO FIN DE AREA DE TRABAJO DEL DETALLE                          
002200     03  FILLER                PIC X(010) VALUE SPACES.                   
002300*                                                                         
002400*     LINEA DE ENCABEZADO, LITERAL UNICO, SE ESCRIBE UNA                  
002500*     SOLA VEZ POR ARCHIVO DE SALIDA (PER-GUIA Y COMBINADO)               
002600 01  CT-ENCABEZADO-DET.                                                   
002700     03  FILLER PIC X(040) VALUE                                          
002800         'Invoice No.,Style,Cartons,Individual Pie'.                      
002900     03  FILLER PIC X(040) VALUE                                          
003000         'ces,BOL Cube,Ship To Name,Order Date,Pur'.                      
003100     03  FILLER PIC X(040) VALUE                                          
003200         'chase Order No.,Start Date,Cancel Date,P'.                      
003300     03  FILLER PIC X(032) VALUE                                          
003400         'allet,Burlington Cube,Final Cube'.                              
