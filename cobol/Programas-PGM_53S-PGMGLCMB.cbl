000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMGLCMB.                                                    
000300 AUTHOR. S. BAEZ.                                                         
000400 INSTALLATION. CENTRO DE COMPUTOS - LOGISTICA.                            
000500 DATE-WRITTEN. 03/28/1994.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
000800************************************************************              
000900*    EXPORTADOR COMBINADO DE GUIAS                                        
001000*    ============================                                         
001100*    - RECORRE LA TABLA WS-TABLA-GUIAS (YA ORDENADA EN                    
001200*      FORMA ASCENDENTE POR NRO DE GUIA POR PGMGLCOL) Y                   
001300*      VA ABRIENDO CADA ARCHIVO INTERMEDIO DDGUIAnn                       
001400*      GRABADO POR PGMGLDET.                                              
001500*    - COPIA TODAS LAS FILAS DE DETALLE DE CADA ARCHIVO                   
001600*      INTERMEDIO (SALTEANDO SU PROPIO ENCABEZADO) AL                     
001700*      ARCHIVO COMBINADO DDCOMBIN, QUE LLEVA UN UNICO                     
001800*      ENCABEZADO AL COMIENZO.                                            
001900*    - SI NO HAY NINGUN ARCHIVO INTERMEDIO PARA COMBINAR,                 
002000*      EL PASO ABORTA (REGLA R8 - EL ARCHIVO COMBINADO                    
002100*      NUNCA SE DEJA VACIO NI A MEDIO ARMAR).                             
002200************************************************************              
002300*    HISTORIAL DE CAMBIOS                                                 
002400*    -------------------                                                  
002500*    28/03/94 SBZ 9403-022 VERSION INICIAL DEL COMBINADOR.        9403-022
002600*    04/10/94 RFE 9410-011 RESPETA EL ORDEN DE LA TABLA EN        9410-011
002700*             VEZ DE RELEER LOS NOMBRES DE ARCHIVO.                       
002800*    11/04/96 MQG 9604-017 ABORTA SI NO SE COMBINA NINGUNA        9604-017
002900*             GUIA (ANTES GRABABA EL ARCHIVO CON SOLO EL                  
003000*             ENCABEZADO).                                                
003100*    29/12/98 SBZ 9812-079 AJUSTE Y2K: SE REVISARON LOS           9812-079
003200*             CONTADORES DE CONTROL - SIN CAMBIOS DE                      
003300*             LAYOUT, SOLO RECOMPILACION DE CONTROL.                      
003400*    17/06/99 RFE 9906-037 DISPLAY DE CONTROL TOTAL DE            9906-037
003500*             FILAS COMBINADAS AL FINALIZAR EL PASO.                      
003600*    09/01/01 MQG 0101-004 CORRIGE CIERRE DEL ARCHIVO             0101-004
003700*             INTERMEDIO CUANDO VIENE VACIO (0 FILAS).                    
003800*    16/04/07 SBZ 0704-013 AMPLIA REG-DET-ENTRADA/REG-DET-SALIDA  0704-013
003900*             DE 152 A 280 BYTES, PARA QUE ALCANCEN PARA UNA              
004000*             FILA DE DATOS A TOPE GRABADA POR PGMGLDET (VER              
004100*             0704-013 EN PGMGLDET).                                      
004200************************************************************              
004300                                                                          
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700                                                                          
004800 SPECIAL-NAMES.                                                           
004900     CLASS WS-CLASE-DIGITO IS '0' THRU '9'.                               
005000                                                                          
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300                                                                          
005400     SELECT DETGUIA  ASSIGN WS-NOM-ARCH-DET                               
005500     ORGANIZATION IS LINE SEQUENTIAL                                      
005600     FILE STATUS IS FS-DETGUIA.                                           
005700                                                                          
005800     SELECT COMBINADO ASSIGN DDCOMBIN                                     
005900     ORGANIZATION IS LINE SEQUENTIAL                                      
006000     FILE STATUS IS FS-COMBINADO.                                         
006100                                                                          
006200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500                                                                          
006600 FD  DETGUIA.                                                             
006700*    COPY PGM_50S-DETGUIA.                                                
006800 01  REG-DET-ENTRADA             PIC X(280).                              
006900 01  REG-DET-ENTRADA-R REDEFINES REG-DET-ENTRADA.                         
007000     03  REG-DET-ENT-NROGUIA     PIC X(010).                              
007100     03  FILLER                  PIC X(270).                              
007200                                                                          
007300 FD  COMBINADO.                                                           
007400 01  REG-DET-SALIDA              PIC X(280).                              
007500 01  REG-DET-SALIDA-R REDEFINES REG-DET-SALIDA.                           
007600     03  REG-DET-SAL-NROGUIA     PIC X(010).                              
007700     03  FILLER                  PIC X(270).                              
007800                                                                          
007900                                                                          
008000 WORKING-STORAGE SECTION.                                                 
008100*========================*                                                
008200                                                                          
008300 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                
008400                                                                          
008500*---- ARCHIVOS -------------------------------------------                
008600 77  FS-DETGUIA               PIC XX     VALUE SPACES.                    
008700 77  FS-COMBINADO             PIC XX     VALUE SPACES.                    
008800 77  WS-STATUS-FIN-DET        PIC X      VALUE 'N'.                       
008900     88  WS-FIN-LECTURA-DET              VALUE 'Y'.                       
009000     88  WS-NO-FIN-LECTURA-DET           VALUE 'N'.                       
009100                                                                          
009200 77  WS-NOM-ARCH-DET          PIC X(20)  VALUE SPACES.                    
009300 01  WS-NOM-ARCH-DET-R REDEFINES WS-NOM-ARCH-DET.                         
009400     03  WS-NOM-PREFIJO       PIC X(07).                                  
009500     03  WS-NOM-NROGUIA       PIC X(10).                                  
009600     03  WS-NOM-SUFIJO        PIC X(03).                                  
009700                                                                          
009800 01  CT-ENCABEZADO-DET.                                                   
009900     03  FILLER PIC X(040) VALUE                                          
010000         'Invoice No.,Style,Cartons,Individual Pie'.                      
010100     03  FILLER PIC X(040) VALUE                                          
010200         'ces,BOL Cube,Ship To Name,Order Date,Pur'.                      
010300     03  FILLER PIC X(040) VALUE                                          
010400         'chase Order No.,Start Date,Cancel Date,P'.                      
010500     03  FILLER PIC X(032) VALUE                                          
010600         'allet,Burlington Cube,Final Cube'.                              
010700                                                                          
010800*---- CONTADORES DE CONTROL -------------------------------               
010900 77  WS-GUIAS-COMBINADAS      PIC 9(04) COMP VALUE ZERO.                  
011000 77  WS-FILAS-COMBINADAS      PIC 9(06) COMP VALUE ZERO.                  
011100 77  WS-FILAS-DE-LA-GUIA      PIC 9(04) COMP VALUE ZERO.                  
011200 77  WS-PRIMER-REG            PIC X(01) VALUE 'N'.                        
011300                                                                          
011400 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                
011500                                                                          
011600*-----------------------------------------------------------              
011700 LINKAGE SECTION.                                                         
011800*================*                                                        
011900                                                                          
012000*    COPY PGM_50S-ACUGUIA.                                                
012100 01  LK-TABLA-GUIAS.                                                      
012200     03  TG-GUIAS-CANT        PIC 9(04) COMP.                             
012300     03  TG-GUIA OCCURS 80 TIMES                                          
012400                 INDEXED BY IX-GUIA.                                      
012500         05  TG-NRO-GUIA       PIC X(10).                                 
012600         05  TG-TIENE-TOTALES  PIC X(01).                                 
012700             88  TG-CON-TOTALES     VALUE 'S'.                            
012800             88  TG-SIN-TOTALES     VALUE 'N'.                            
012900         05  TG-TOTAL-BULTOS   PIC 9(07).                                 
013000         05  TG-TOTAL-PESO     PIC 9(07)V99.                              
013100         05  TG-CUBICAJE       PIC X(06).                                 
013200         05  TG-FILAS-CANT     PIC 9(04) COMP.                            
013300         05  TG-FILA OCCURS 150 TIMES                                     
013400                    INDEXED BY IX-FILA.                                   
013500             10  TG-TOKEN OCCURS 12 TIMES                                 
013600                         PIC X(20).                                       
013700             10  FILLER        PIC X(04).                                 
013800         05  FILLER            PIC X(08).                                 
013900                                                                          
014000 01  LK-PARAMETROS.                                                       
014100     03  LK-PAGINAS-LEIDAS    PIC 9(05) COMP.                             
014200     03  LK-GUIAS-COMBINADAS  PIC 9(05) COMP.                             
014300     03  LK-FILAS-COMBINADAS  PIC 9(07) COMP.                             
014400     03  FILLER               PIC X(10).                                  
014500                                                                          
014600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
014700 PROCEDURE DIVISION USING LK-TABLA-GUIAS LK-PARAMETROS.                   
014800                                                                          
014900 MAIN-PROGRAM-I.                                                          
015000                                                                          
015100     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
015200     PERFORM 2000-COMBINAR-I                                              
015300             THRU 2000-COMBINAR-F                                         
015400             VARYING IX-GUIA FROM 1 BY 1                                  
015500             UNTIL IX-GUIA > TG-GUIAS-CANT.                               
015600     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                              
015700                                                                          
015800 MAIN-PROGRAM-F. GOBACK.                                                  
015900                                                                          
016000                                                                          
016100*----------------------------------------------------------               
016200 1000-INICIO-I.                                                           
016300                                                                          
016400     MOVE ZERO TO WS-GUIAS-COMBINADAS WS-FILAS-COMBINADAS.                
016500     MOVE 'N' TO WS-PRIMER-REG.                                           
016600                                                                          
016700     OPEN OUTPUT COMBINADO.                                               
016800     IF FS-COMBINADO IS NOT EQUAL '00'                                    
016900        DISPLAY '* ERROR EN OPEN DDCOMBIN = ' FS-COMBINADO                
017000        MOVE 3351 TO RETURN-CODE                                          
017100     ELSE                                                                 
017200        MOVE CT-ENCABEZADO-DET TO REG-DET-SALIDA                          
017300        WRITE REG-DET-SALIDA                                              
017400        MOVE 'S' TO WS-PRIMER-REG                                         
017500     END-IF.                                                              
017600                                                                          
017700 1000-INICIO-F. EXIT.                                                     
017800                                                                          
017900                                                                          
018000*----------------------------------------------------------               
018100*    COPIA LAS FILAS DE UN ARCHIVO INTERMEDIO AL COMBINADO                
018200 2000-COMBINAR-I.                                                         
018300                                                                          
018400     IF RETURN-CODE NOT = ZERO                                            
018500        GO TO 2000-COMBINAR-F                                             
018600     END-IF.                                                              
018700     IF TG-FILAS-CANT(IX-GUIA) = ZERO                                     
018800        GO TO 2000-COMBINAR-F                                             
018900     END-IF.                                                              
019000                                                                          
019100     PERFORM 2010-ARMAR-NOMBRE-I THRU 2010-ARMAR-NOMBRE-F.                
019200     OPEN INPUT DETGUIA.                                                  
019300     IF FS-DETGUIA IS NOT EQUAL '00'                                      
019400        DISPLAY '* ERROR EN OPEN ' WS-NOM-ARCH-DET                        
019500                ' FS=' FS-DETGUIA                                         
019600        GO TO 2000-COMBINAR-F                                             
019700     END-IF.                                                              
019800                                                                          
019900     SET WS-NO-FIN-LECTURA-DET TO TRUE.                                   
020000     MOVE ZERO TO WS-FILAS-DE-LA-GUIA.                                    
020100                                                                          
020200*    SALTEA EL ENCABEZADO PROPIO DEL ARCHIVO INTERMEDIO                   
020300     READ DETGUIA INTO REG-DET-ENTRADA.                                   
020400     IF FS-DETGUIA = '10'                                                 
020500        SET WS-FIN-LECTURA-DET TO TRUE                                    
020600     END-IF.                                                              
020700                                                                          
020800     PERFORM 2020-LEER-Y-COPIAR-I                                         
020900             THRU 2020-LEER-Y-COPIAR-F                                    
021000             UNTIL WS-FIN-LECTURA-DET.                                    
021100                                                                          
021200     CLOSE DETGUIA.                                                       
021300     IF WS-FILAS-DE-LA-GUIA > 0                                           
021400        ADD 1 TO WS-GUIAS-COMBINADAS                                      
021500     END-IF.                                                              
021600                                                                          
021700 2000-COMBINAR-F. EXIT.                                                   
021800                                                                          
021900                                                                          
022000 2010-ARMAR-NOMBRE-I.                                                     
022100                                                                          
022200     MOVE SPACES TO WS-NOM-ARCH-DET.                                      
022300     MOVE 'DDGUIA-' TO WS-NOM-PREFIJO.                                    
022400     MOVE TG-NRO-GUIA(IX-GUIA) TO WS-NOM-NROGUIA.                         
022500     MOVE '.DAT' TO WS-NOM-SUFIJO.                                        
022600                                                                          
022700 2010-ARMAR-NOMBRE-F. EXIT.                                               
022800                                                                          
022900                                                                          
023000 2020-LEER-Y-COPIAR-I.                                                    
023100                                                                          
023200     READ DETGUIA INTO REG-DET-ENTRADA.                                   
023300     EVALUATE FS-DETGUIA                                                  
023400        WHEN '00'                                                         
023500           MOVE REG-DET-ENTRADA TO REG-DET-SALIDA                         
023600           WRITE REG-DET-SALIDA                                           
023700           ADD 1 TO WS-FILAS-DE-LA-GUIA                                   
023800           ADD 1 TO WS-FILAS-COMBINADAS                                   
023900        WHEN '10'                                                         
024000           SET WS-FIN-LECTURA-DET TO TRUE                                 
024100        WHEN OTHER                                                        
024200           DISPLAY '* ERROR LECTURA ' WS-NOM-ARCH-DET                     
024300                   ' FS=' FS-DETGUIA                                      
024400           SET WS-FIN-LECTURA-DET TO TRUE                                 
024500     END-EVALUATE.                                                        
024600                                                                          
024700 2020-LEER-Y-COPIAR-F. EXIT.                                              
024800                                                                          
024900                                                                          
025000*----------------------------------------------------------               
025100 9999-FINAL-I.                                                            
025200                                                                          
025300     IF WS-PRIMER-REG = 'S'                                               
025400        CLOSE COMBINADO                                                   
025500     END-IF.                                                              
025600                                                                          
025700     MOVE WS-GUIAS-COMBINADAS TO LK-GUIAS-COMBINADAS.                     
025800     MOVE WS-FILAS-COMBINADAS TO LK-FILAS-COMBINADAS.                     
025900     DISPLAY 'PGMGLCMB - GUIAS COMBINADAS.....: '                         
026000             WS-GUIAS-COMBINADAS.                                         
026100     DISPLAY 'PGMGLCMB - FILAS COMBINADAS.....: '                         
026200             WS-FILAS-COMBINADAS.                                         
026300                                                                          
026400     IF WS-GUIAS-COMBINADAS = ZERO AND RETURN-CODE = ZERO                 
026500        DISPLAY '* NINGUNA GUIA SE PUDO COMBINAR - ABORTA'                
026600        MOVE 3360 TO RETURN-CODE                                          
026700     END-IF.                                                              
026800                                                                          
026900 9999-FINAL-F. EXIT.                                                      
