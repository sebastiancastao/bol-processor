000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMGLDET.                                                    
000300 AUTHOR. M. QUIROGA.                                                      
000400 INSTALLATION. CENTRO DE COMPUTOS - LOGISTICA.                            
000500 DATE-WRITTEN. 03/21/1994.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
000800************************************************************              
000900*    GRABADOR DE DETALLE POR GUIA                                         
001000*    ============================                                         
001100*    - RECIBE LA TABLA WS-TABLA-GUIAS YA COLECTADA POR                    
001200*      PGMGLCOL (LINKAGE).                                                
001300*    - POR CADA GUIA DE LA TABLA GRABA UN ARCHIVO                         
001400*      INTERMEDIO DDGUIAnn CON EL ENCABEZADO DE 13                        
001500*      COLUMNAS Y UNA FILA POR CADA FILA DE DETALLE.                      
001600*    - ANTES DE GRABAR, ESTAMPA EL CUBICAJE DE LA GUIA EN                 
001700*      LA COLUMNA BOL CUBE DE CADA FILA (REGLA R5) Y                      
001800*      COMPLETA LAS COLUMNAS QUE NO VINIERON EN LA FILA                   
001900*      CON BLANCOS (REGLA R6 - LAS 13 COLUMNAS SIEMPRE                    
002000*      SE ESCRIBEN, VENGAN O NO DATOS PARA TODAS).                        
002100************************************************************              
002200*    HISTORIAL DE CAMBIOS                                                 
002300*    -------------------                                                  
002400*    21/03/94 MQG 9403-021 VERSION INICIAL DEL GRABADOR.          9403-021
002500*    15/09/94 RFE 9409-028 EL NOMBRE DE ARCHIVO POR GUIA          9409-028
002600*             SE ARMA CON EL NRO DE GUIA, NO CORRELATIVO.                 
002700*    03/02/96 SBZ 9602-009 SE ESTAMPA CUBICAJE AUN CUANDO         9602-009
002800*             LA GUIA NO TRAJO LINEA DE TOTALES.                          
002900*    19/11/97 MQG 9711-066 CORRIGE COLUMNA PIEZAS, TOMABA         9711-066
003000*             EL TOKEN EQUIVOCADO DE LA FILA.                             
003100*    29/12/98 SBZ 9812-078 AJUSTE Y2K: SE REVISO EL CAMPO         9812-078
003200*             DE FECHA DE PEDIDO - SIN CAMBIOS DE LAYOUT,                 
003300*             SOLO RECOMPILACION DE CONTROL.                              
003400*    22/07/99 RFE 9907-041 SE ABRE EL ARCHIVO EN MODO             9907-041
003500*             OUTPUT POR GUIA (ANTES QUEDABA ABIERTO TODA                 
003600*             LA CORRIDA).                                                
003700*    05/03/02 MQG 0203-014 DISPLAY DE CONTROL POR GUIA            0203-014
003800*             GRABADA, PARA SEGUIMIENTO EN PRODUCCION.                    
003900*    14/08/06 SBZ 0608-033 CORRIGE CALCE DE COLUMNAS 1-12 CON     0608-033
004000*             A 12 CON LOS TOKENS DE LA FILA - EL ESTAMPADO               
004100*             DE CUBICAJE SOLO TOCA LA COLUMNA BOL CUBE Y                 
004200*             SOLO CUANDO ESA COLUMNA VINO EN BLANCO.                     
004300*    03/04/07 MQG 0704-011 CORRIGE 2210-COPIAR-CAMPO-I, QUE       0704-011
004400*             GRABABA CONTRA WS-CSV-CAR(WS-POS-ESCR), UN SOLO             
004500*             BYTE, Y TRUNCABA TODOS LOS CAMPOS A 1 CARACTER.             
004600*             AHORA SE MUEVE CONTRA EL TRAMO DE WS-LINEA-CSV              
004700*             CON REFERENCE MODIFICATION (WS-POS-ESCR:LARGO).             
004800*    16/04/07 RFE 0704-013 AMPLIA REG-DET-SALIDA/WS-LINEA-CSV     0704-013
004900*             DE 152 A 280 BYTES - 152 ALCANZABA PARA EL                  
005000*             ENCABEZADO PERO NO PARA UNA FILA DE DATOS A                 
005100*             TOPE (10 + 12 X(20) + 12 COMAS = 262).                      
005200************************************************************              
005300                                                                          
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700                                                                          
005800 SPECIAL-NAMES.                                                           
005900     CLASS WS-CLASE-DIGITO IS '0' THRU '9'.                               
006000                                                                          
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300                                                                          
006400     SELECT DETGUIA ASSIGN WS-NOM-ARCH-DET                                
006500     ORGANIZATION IS LINE SEQUENTIAL                                      
006600     FILE STATUS IS FS-DETGUIA.                                           
006700                                                                          
006800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100                                                                          
007200 FD  DETGUIA.                                                             
007300*    COPY PGM_50S-DETGUIA.                                                
007400 01  REG-DET-SALIDA              PIC X(280).                              
007500 01  REG-DET-SALIDA-R REDEFINES REG-DET-SALIDA.                           
007600     03  REG-DET-SAL-NROGUIA     PIC X(010).                              
007700     03  FILLER                  PIC X(270).                              
007800                                                                          
007900                                                                          
008000 WORKING-STORAGE SECTION.                                                 
008100*========================*                                                
008200                                                                          
008300 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                
008400                                                                          
008500*---- ARCHIVO INTERMEDIO POR GUIA --------------------------              
008600 77  FS-DETGUIA               PIC XX     VALUE SPACES.                    
008700 77  WS-NOM-ARCH-DET          PIC X(20)  VALUE SPACES.                    
008800 01  WS-NOM-ARCH-DET-R REDEFINES WS-NOM-ARCH-DET.                         
008900     03  WS-NOM-PREFIJO       PIC X(07).                                  
009000     03  WS-NOM-NROGUIA       PIC X(10).                                  
009100     03  WS-NOM-SUFIJO        PIC X(03).                                  
009200                                                                          
009300*    COPY PGM_50S-DETGUIA (LAYOUT DE TRABAJO Y ENCABEZADO)                
009400 01  WS-REG-DETALLE.                                                      
009500     03  WS-DET-NROGUIA        PIC X(10).                                 
009600     03  WS-DET-ESTILO         PIC X(20).                                 
009700     03  WS-DET-BULTOS         PIC X(20).                                 
009800     03  WS-DET-PIEZAS         PIC X(20).                                 
009900     03  WS-DET-CUBICAJE       PIC X(20).                                 
010000     03  WS-DET-DESTINO        PIC X(20).                                 
010100     03  WS-DET-FEC-PEDIDO     PIC X(20).                                 
010200     03  WS-DET-ORD-COMPRA     PIC X(20).                                 
010300     03  WS-DET-FEC-INICIO     PIC X(20).                                 
010400     03  WS-DET-FEC-CANCELA    PIC X(20).                                 
010500     03  WS-DET-PALLET         PIC X(20).                                 
010600     03  WS-DET-CUBIC-BURL     PIC X(20).                                 
010700     03  WS-DET-CUBIC-FINAL    PIC X(20).                                 
010800     03  FILLER                PIC X(10).                                 
010900                                                                          
011000 01  CT-ENCABEZADO-DET.                                                   
011100     03  FILLER PIC X(040) VALUE                                          
011200         'Invoice No.,Style,Cartons,Individual Pie'.                      
011300     03  FILLER PIC X(040) VALUE                                          
011400         'ces,BOL Cube,Ship To Name,Order Date,Pur'.                      
011500     03  FILLER PIC X(040) VALUE                                          
011600         'chase Order No.,Start Date,Cancel Date,P'.                      
011700     03  FILLER PIC X(032) VALUE                                          
011800         'allet,Burlington Cube,Final Cube'.                              
011900                                                                          
012000*---- CSV DE UNA FILA YA ARMADO ----------------------------              
012100 01  WS-LINEA-CSV-G.                                                      
012200     03  WS-LINEA-CSV         PIC X(280) VALUE SPACES.                    
012300 01  WS-LINEA-CSV-R REDEFINES WS-LINEA-CSV-G.                             
012400     03  WS-CSV-CAR OCCURS 280 TIMES PIC X(01).                           
012500                                                                          
012600*--- PUNTEROS Y CONTADORES ---------------------------------              
012700 77  WS-POS-ESCR              PIC 9(03) COMP VALUE ZERO.                  
012800 77  WS-LARGO-CAMPO           PIC 9(03) COMP VALUE ZERO.                  
012900 77  WS-TRAMO-CAMPO           PIC X(20)  VALUE SPACES.                    
013000 77  WS-ULTIMO-CAMPO          PIC X(01)  VALUE 'N'.                       
013100 77  WS-IX-CAR                PIC 9(02) COMP VALUE ZERO.                  
013200 77  WS-GUIAS-GRABADAS        PIC 9(04) COMP VALUE ZERO.                  
013300 77  WS-FILAS-GRABADAS        PIC 9(06) COMP VALUE ZERO.                  
013400                                                                          
013500 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                
013600                                                                          
013700*-----------------------------------------------------------              
013800 LINKAGE SECTION.                                                         
013900*================*                                                        
014000                                                                          
014100*    COPY PGM_50S-ACUGUIA.                                                
014200 01  LK-TABLA-GUIAS.                                                      
014300     03  TG-GUIAS-CANT        PIC 9(04) COMP.                             
014400     03  TG-GUIA OCCURS 80 TIMES                                          
014500                 INDEXED BY IX-GUIA.                                      
014600         05  TG-NRO-GUIA       PIC X(10).                                 
014700         05  TG-TIENE-TOTALES  PIC X(01).                                 
014800             88  TG-CON-TOTALES     VALUE 'S'.                            
014900             88  TG-SIN-TOTALES     VALUE 'N'.                            
015000         05  TG-TOTAL-BULTOS   PIC 9(07).                                 
015100         05  TG-TOTAL-PESO     PIC 9(07)V99.                              
015200         05  TG-CUBICAJE       PIC X(06).                                 
015300         05  TG-FILAS-CANT     PIC 9(04) COMP.                            
015400         05  TG-FILA OCCURS 150 TIMES                                     
015500                    INDEXED BY IX-FILA.                                   
015600             10  TG-TOKEN OCCURS 12 TIMES                                 
015700                         PIC X(20).                                       
015800             10  FILLER        PIC X(04).                                 
015900         05  FILLER            PIC X(08).                                 
016000                                                                          
016100 01  LK-PARAMETROS.                                                       
016200     03  LK-PAGINAS-LEIDAS    PIC 9(05) COMP.                             
016300     03  LK-GUIAS-COMBINADAS  PIC 9(05) COMP.                             
016400     03  LK-FILAS-COMBINADAS  PIC 9(07) COMP.                             
016500     03  FILLER               PIC X(10).                                  
016600                                                                          
016700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
016800 PROCEDURE DIVISION USING LK-TABLA-GUIAS LK-PARAMETROS.                   
016900                                                                          
017000 MAIN-PROGRAM-I.                                                          
017100                                                                          
017200     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
017300     PERFORM 2000-PROCESAR-GUIA-I                                         
017400             THRU 2000-PROCESAR-GUIA-F                                    
017500             VARYING IX-GUIA FROM 1 BY 1                                  
017600             UNTIL IX-GUIA > TG-GUIAS-CANT.                               
017700     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                              
017800                                                                          
017900 MAIN-PROGRAM-F. GOBACK.                                                  
018000                                                                          
018100                                                                          
018200*----------------------------------------------------------               
018300 1000-INICIO-I.                                                           
018400                                                                          
018500     MOVE ZERO TO WS-GUIAS-GRABADAS WS-FILAS-GRABADAS.                    
018600                                                                          
018700 1000-INICIO-F. EXIT.                                                     
018800                                                                          
018900                                                                          
019000*----------------------------------------------------------               
019100*    GRABA EL ARCHIVO INTERMEDIO DDGUIAnn DE UNA GUIA                     
019200 2000-PROCESAR-GUIA-I.                                                    
019300                                                                          
019400     IF TG-FILAS-CANT(IX-GUIA) = ZERO                                     
019500        DISPLAY '* GUIA SIN FILAS DE DETALLE - SE OMITE '                 
019600                TG-NRO-GUIA(IX-GUIA)                                      
019700        GO TO 2000-PROCESAR-GUIA-F                                        
019800     END-IF.                                                              
019900                                                                          
020000     PERFORM 2010-ARMAR-NOMBRE-I THRU 2010-ARMAR-NOMBRE-F.                
020100                                                                          
020200     OPEN OUTPUT DETGUIA.                                                 
020300     IF FS-DETGUIA IS NOT EQUAL '00'                                      
020400        DISPLAY '* ERROR EN OPEN ' WS-NOM-ARCH-DET                        
020500                ' FS=' FS-DETGUIA                                         
020600        MOVE 3252 TO RETURN-CODE                                          
020700        GO TO 2000-PROCESAR-GUIA-F                                        
020800     END-IF.                                                              
020900                                                                          
021000     MOVE CT-ENCABEZADO-DET TO REG-DET-SALIDA.                            
021100     WRITE REG-DET-SALIDA.                                                
021200                                                                          
021300     PERFORM 2100-ESTAMPAR-CUBICAJE-I                                     
021400             THRU 2100-ESTAMPAR-CUBICAJE-F                                
021500             VARYING IX-FILA FROM 1 BY 1                                  
021600             UNTIL IX-FILA > TG-FILAS-CANT(IX-GUIA).                      
021700                                                                          
021800     CLOSE DETGUIA.                                                       
021900     ADD 1 TO WS-GUIAS-GRABADAS.                                          
022000     DISPLAY 'PGMGLDET - GRABADA GUIA ' TG-NRO-GUIA(IX-GUIA)              
022100             ' (' TG-FILAS-CANT(IX-GUIA) ' FILAS) EN '                    
022200             WS-NOM-ARCH-DET.                                             
022300                                                                          
022400 2000-PROCESAR-GUIA-F. EXIT.                                              
022500                                                                          
022600                                                                          
022700*    ARMA DDGUIAnn A PARTIR DEL NUMERO DE GUIA                            
022800 2010-ARMAR-NOMBRE-I.                                                     
022900                                                                          
023000     MOVE SPACES TO WS-NOM-ARCH-DET.                                      
023100     MOVE 'DDGUIA-' TO WS-NOM-PREFIJO.                                    
023200     MOVE TG-NRO-GUIA(IX-GUIA) TO WS-NOM-NROGUIA.                         
023300     MOVE '.DAT' TO WS-NOM-SUFIJO.                                        
023400                                                                          
023500 2010-ARMAR-NOMBRE-F. EXIT.                                               
023600                                                                          
023700                                                                          
023800*----------------------------------------------------------               
023900*    REGLA R5 / R6 - ARMA UNA FILA CSV DE 13 COLUMNAS,                    
024000*    TOMANDO LAS COLUMNAS 1-12 DIRECTO DE LA FILA DE                      
024100*    DETALLE Y ESTAMPANDO EN LA COLUMNA BOL CUBE (5) EL                   
024200*    CUBICAJE DE LA GUIA SOLO SI VINO EN BLANCO. LO QUE                   
024300*    NO VINO EN LA FILA QUEDA EN BLANCO.                                  
024400 2100-ESTAMPAR-CUBICAJE-I.                                                
024500                                                                          
024600     MOVE SPACES TO WS-REG-DETALLE.                                       
024700     MOVE TG-NRO-GUIA(IX-GUIA) TO WS-DET-NROGUIA.                         
024800                                                                          
024900     IF TG-TOKEN(IX-GUIA IX-FILA 1) NOT = SPACES                          
025000        MOVE TG-TOKEN(IX-GUIA IX-FILA 1) TO WS-DET-ESTILO                 
025100     END-IF.                                                              
025200     IF TG-TOKEN(IX-GUIA IX-FILA 2) NOT = SPACES                          
025300        MOVE TG-TOKEN(IX-GUIA IX-FILA 2) TO WS-DET-BULTOS                 
025400     END-IF.                                                              
025500     IF TG-TOKEN(IX-GUIA IX-FILA 3) NOT = SPACES                          
025600        MOVE TG-TOKEN(IX-GUIA IX-FILA 3) TO WS-DET-PIEZAS                 
025700     END-IF.                                                              
025800     IF TG-TOKEN(IX-GUIA IX-FILA 4) NOT = SPACES                          
025900        MOVE TG-TOKEN(IX-GUIA IX-FILA 4) TO WS-DET-CUBICAJE               
026000     END-IF.                                                              
026100     IF TG-TOKEN(IX-GUIA IX-FILA 5) NOT = SPACES                          
026200        MOVE TG-TOKEN(IX-GUIA IX-FILA 5) TO WS-DET-DESTINO                
026300     END-IF.                                                              
026400     IF TG-TOKEN(IX-GUIA IX-FILA 6) NOT = SPACES                          
026500        MOVE TG-TOKEN(IX-GUIA IX-FILA 6)                                  
026600             TO WS-DET-FEC-PEDIDO                                         
026700     END-IF.                                                              
026800     IF TG-TOKEN(IX-GUIA IX-FILA 7) NOT = SPACES                          
026900        MOVE TG-TOKEN(IX-GUIA IX-FILA 7)                                  
027000             TO WS-DET-ORD-COMPRA                                         
027100     END-IF.                                                              
027200     IF TG-TOKEN(IX-GUIA IX-FILA 8) NOT = SPACES                          
027300        MOVE TG-TOKEN(IX-GUIA IX-FILA 8)                                  
027400             TO WS-DET-FEC-INICIO                                         
027500     END-IF.                                                              
027600     IF TG-TOKEN(IX-GUIA IX-FILA 9) NOT = SPACES                          
027700        MOVE TG-TOKEN(IX-GUIA IX-FILA 9)                                  
027800             TO WS-DET-FEC-CANCELA                                        
027900     END-IF.                                                              
028000     IF TG-TOKEN(IX-GUIA IX-FILA 10) NOT = SPACES                         
028100        MOVE TG-TOKEN(IX-GUIA IX-FILA 10) TO WS-DET-PALLET                
028200     END-IF.                                                              
028300     IF TG-TOKEN(IX-GUIA IX-FILA 11) NOT = SPACES                         
028400        MOVE TG-TOKEN(IX-GUIA IX-FILA 11)                                 
028500             TO WS-DET-CUBIC-BURL                                         
028600     END-IF.                                                              
028700     IF TG-TOKEN(IX-GUIA IX-FILA 12) NOT = SPACES                         
028800        MOVE TG-TOKEN(IX-GUIA IX-FILA 12)                                 
028900             TO WS-DET-CUBIC-FINAL                                        
029000     END-IF.                                                              
029100                                                                          
029200*    COLUMNA BOL CUBE = CUBICAJE UNICO DE LA GUIA (R5),                   
029300*    SOLO SE ESTAMPA SI LA FILA NO TRAJO SU PROPIO DATO                   
029400     IF WS-DET-CUBICAJE = SPACES                                          
029500        MOVE TG-CUBICAJE(IX-GUIA) TO WS-DET-CUBICAJE                      
029600     END-IF.                                                              
029700                                                                          
029800     PERFORM 2200-ARMAR-CSV-I THRU 2200-ARMAR-CSV-F.                      
029900     MOVE WS-LINEA-CSV-G TO REG-DET-SALIDA.                               
030000     WRITE REG-DET-SALIDA.                                                
030100     ADD 1 TO WS-FILAS-GRABADAS.                                          
030200                                                                          
030300 2100-ESTAMPAR-CUBICAJE-F. EXIT.                                          
030400                                                                          
030500 2200-ARMAR-CSV-I.                                                        
030600                                                                          
030700     MOVE SPACES TO WS-LINEA-CSV-G.                                       
030800     MOVE 1 TO WS-POS-ESCR.                                               
030900     MOVE 'N' TO WS-ULTIMO-CAMPO.                                         
031000                                                                          
031100     MOVE WS-DET-NROGUIA   TO WS-TRAMO-CAMPO.                             
031200     PERFORM 2210-COPIAR-CAMPO-I THRU 2210-COPIAR-CAMPO-F.                
031300     MOVE WS-DET-ESTILO    TO WS-TRAMO-CAMPO.                             
031400     PERFORM 2210-COPIAR-CAMPO-I THRU 2210-COPIAR-CAMPO-F.                
031500     MOVE WS-DET-BULTOS    TO WS-TRAMO-CAMPO.                             
031600     PERFORM 2210-COPIAR-CAMPO-I THRU 2210-COPIAR-CAMPO-F.                
031700     MOVE WS-DET-PIEZAS    TO WS-TRAMO-CAMPO.                             
031800     PERFORM 2210-COPIAR-CAMPO-I THRU 2210-COPIAR-CAMPO-F.                
031900     MOVE WS-DET-CUBICAJE  TO WS-TRAMO-CAMPO.                             
032000     PERFORM 2210-COPIAR-CAMPO-I THRU 2210-COPIAR-CAMPO-F.                
032100     MOVE WS-DET-DESTINO   TO WS-TRAMO-CAMPO.                             
032200     PERFORM 2210-COPIAR-CAMPO-I THRU 2210-COPIAR-CAMPO-F.                
032300     MOVE WS-DET-FEC-PEDIDO  TO WS-TRAMO-CAMPO.                           
032400     PERFORM 2210-COPIAR-CAMPO-I THRU 2210-COPIAR-CAMPO-F.                
032500     MOVE WS-DET-ORD-COMPRA  TO WS-TRAMO-CAMPO.                           
032600     PERFORM 2210-COPIAR-CAMPO-I THRU 2210-COPIAR-CAMPO-F.                
032700     MOVE WS-DET-FEC-INICIO  TO WS-TRAMO-CAMPO.                           
032800     PERFORM 2210-COPIAR-CAMPO-I THRU 2210-COPIAR-CAMPO-F.                
032900     MOVE WS-DET-FEC-CANCELA TO WS-TRAMO-CAMPO.                           
033000     PERFORM 2210-COPIAR-CAMPO-I THRU 2210-COPIAR-CAMPO-F.                
033100     MOVE WS-DET-PALLET      TO WS-TRAMO-CAMPO.                           
033200     PERFORM 2210-COPIAR-CAMPO-I THRU 2210-COPIAR-CAMPO-F.                
033300     MOVE WS-DET-CUBIC-BURL  TO WS-TRAMO-CAMPO.                           
033400     PERFORM 2210-COPIAR-CAMPO-I THRU 2210-COPIAR-CAMPO-F.                
033500     MOVE WS-DET-CUBIC-FINAL TO WS-TRAMO-CAMPO.                           
033600     MOVE 'S' TO WS-ULTIMO-CAMPO.                                         
033700     PERFORM 2210-COPIAR-CAMPO-I THRU 2210-COPIAR-CAMPO-F.                
033800                                                                          
033900 2200-ARMAR-CSV-F. EXIT.                                                  
034000                                                                          
034100                                                                          
034200*    COPIA WS-TRAMO-CAMPO (RECORTADO) A WS-LINEA-CSV-G EN                 
034300*    LA POSICION WS-POS-ESCR, AGREGANDO COMA SI NO ES EL                  
034400*    ULTIMO CAMPO DE LA FILA                                              
034500 2210-COPIAR-CAMPO-I.                                                     
034600                                                                          
034700     PERFORM 2220-LARGO-CAMPO-I THRU 2220-LARGO-CAMPO-F.                  
034800     IF WS-LARGO-CAMPO > 0                                                
034900        MOVE WS-TRAMO-CAMPO(1:WS-LARGO-CAMPO)                             
035000             TO WS-LINEA-CSV(WS-POS-ESCR:WS-LARGO-CAMPO)                  
035100     END-IF.                                                              
035200     ADD WS-LARGO-CAMPO TO WS-POS-ESCR.                                   
035300     IF WS-ULTIMO-CAMPO NOT = 'S'                                         
035400        IF WS-POS-ESCR <= 280                                             
035500           MOVE ',' TO WS-CSV-CAR(WS-POS-ESCR)                            
035600           ADD 1 TO WS-POS-ESCR                                           
035700        END-IF                                                            
035800     END-IF.                                                              
035900                                                                          
036000 2210-COPIAR-CAMPO-F. EXIT.                                               
036100                                                                          
036200                                                                          
036300 2220-LARGO-CAMPO-I.                                                      
036400                                                                          
036500     SET WS-IX-CAR TO 20.                                                 
036600                                                                          
036700 2220-LOOP.                                                               
036800     IF WS-IX-CAR = 0                                                     
036900        MOVE ZERO TO WS-LARGO-CAMPO                                       
037000        GO TO 2220-LARGO-CAMPO-F                                          
037100     END-IF.                                                              
037200     IF WS-TRAMO-CAMPO(WS-IX-CAR:1) NOT = SPACE                           
037300        MOVE WS-IX-CAR TO WS-LARGO-CAMPO                                  
037400        GO TO 2220-LARGO-CAMPO-F                                          
037500     END-IF.                                                              
037600     SUBTRACT 1 FROM WS-IX-CAR.                                           
037700     GO TO 2220-LOOP.                                                     
037800                                                                          
037900 2220-LARGO-CAMPO-F. EXIT.                                                
038000                                                                          
038100                                                                          
038200*----------------------------------------------------------               
038300 9999-FINAL-I.                                                            
038400                                                                          
038500     MOVE WS-GUIAS-GRABADAS TO LK-GUIAS-COMBINADAS.                       
038600     MOVE WS-FILAS-GRABADAS TO LK-FILAS-COMBINADAS.                       
038700     DISPLAY 'PGMGLDET - GUIAS GRABADAS.......: '                         
038800             WS-GUIAS-GRABADAS.                                           
038900     DISPLAY 'PGMGLDET - FILAS GRABADAS.......: '                         
039000             WS-FILAS-GRABADAS.                                           
039100                                                                          
039200     IF WS-GUIAS-GRABADAS = ZERO                                          
039300        DISPLAY '* NO SE GRABO NINGUN ARCHIVO DE DETALLE'                 
039400        MOVE 3260 TO RETURN-CODE                                          
039500     END-IF.                                                              
039600                                                                          
039700 9999-FINAL-F. EXIT.                                                      
