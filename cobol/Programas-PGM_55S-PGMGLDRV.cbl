000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMGLDRV.                                                    
000300 AUTHOR. R. FERREYRA.                                                     
000400 INSTALLATION. CENTRO DE COMPUTOS - LOGISTICA.                            
000500 DATE-WRITTEN. 04/12/1994.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
000800************************************************************              
000900*    CONDUCTOR DEL PROCESO DE GUIAS DE EMBARQUE                           
001000*    =============================================                        
001100*    - ES EL PROGRAMA PRINCIPAL DEL JOB DE EXTRACCION Y                   
001200*      CONSOLIDACION DE GUIAS DE EMBARQUE (BOL).                          
001300*    - MANTIENE EN SU WORKING-STORAGE LA TABLA UNICA DE                   
001400*      ACUMULACION DE GUIAS (WS-TABLA-GUIAS) Y LA PASA POR                
001500*      REFERENCIA A CADA UNO DE LOS CUATRO PASOS.                         
001600*    - EJECUTA LOS PASOS EN ORDEN: COLECTOR (PGMGLCOL),                   
001700*      GRABADOR DE DETALLE (PGMGLDET), COMBINADOR                         
001800*      (PGMGLCMB) Y, SI LA TARJETA DE CONTROL TRAE 'S',                   
001900*      LA FUSION CON EL ARCHIVO EXTERNO (PGMGLMRG).                       
002000*    - SI CUALQUIER PASO DEVUELVE RETURN-CODE DISTINTO DE                 
002100*      CERO, EL CONDUCTOR NO EJECUTA LOS PASOS SIGUIENTES                 
002200*      (REGLA R8) Y TERMINA CON EL MISMO RETURN-CODE.                     
002300*    - AL FINALIZAR, EMITE EL REPORTE DE CONTROL (SOLO                    
002400*      DISPLAY, NO HAY REPORTE IMPRESO) CON LOS TOTALES                   
002500*      DE LA CORRIDA.                                                     
002600************************************************************              
002700*    HISTORIAL DE CAMBIOS                                                 
002800*    -------------------                                                  
002900*    12/04/94 RFE 9404-015 VERSION INICIAL DEL CONDUCTOR.         9404-015
003000*    20/10/94 SBZ 9410-012 SE AGREGA EL SWITCH UPSI-0 PARA        9410-012
003100*             HACER OPCIONAL EL PASO DE FUSION EXTERNA.                   
003200*    08/05/96 MQG 9605-022 ABORTA TODA LA CORRIDA SI EL           9605-022
003300*             COLECTOR NO ENCUENTRA NINGUNA GUIA.                         
003400*    29/12/98 RFE 9812-081 AJUSTE Y2K: SE REVISARON LOS           9812-081
003500*             CAMPOS DE CONTROL DE LA CORRIDA - SIN                       
003600*             CAMBIOS DE LAYOUT, SOLO RECOMPILACION.                      
003700*    03/03/99 SBZ 9903-018 REPORTE DE CONTROL FINAL AHORA         9903-018
003800*             IMPRIME TAMBIEN BULTOS Y PESO POR GUIA.                     
003900*    14/07/00 MQG 0007-009 CORRIGE EL ABORT CUANDO EL PASO        0007-009
004000*             DE FUSION EXTERNA NO ESTA HABILITADO.                       
004100*    09/11/05 RFE 0511-027 SE REEMPLAZA EL SWITCH UPSI-0 DEL      0511-027
004200*             JCL POR TARJETA DE CONTROL EN SYSIN (EVITA                  
004300*             TOCAR EL JCL DE PRODUCCION PARA HABILITAR                   
004400*             O NO EL PASO DE FUSION EXTERNA).                            
004500*    16/04/07 MQG 0704-014 AMPLIA WS-REP-BULTOS Y WS-REP-PESO     0704-014
004600*             DEL REPORTE FINAL, QUE SOLO MOSTRABAN 6 DIGITOS             
004700*             ENTEROS Y TRUNCABAN EL ACUMULADOR DE 7 DIGITOS              
004800*             (TG-TOTAL-BULTOS/TG-TOTAL-PESO) EN GUIAS GRANDES.           
004900************************************************************              
005000                                                                          
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400                                                                          
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
005600 DATA DIVISION.                                                           
005700 WORKING-STORAGE SECTION.                                                 
005800*========================*                                                
005900                                                                          
006000 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                
006100                                                                          
006200*---- SWITCH DE CORRIDA - LEIDO DE LA TARJETA DE CONTROL ----             
006300*    EN SYSIN (COL. 1 = 'S'/'N', VER 1000-INICIO-I)                       
006400 77  WS-SWITCH-EXTERNO        PIC X(01) VALUE 'N'.                        
006500     88  WS-CON-ARCHIVO-EXTERNO          VALUE 'S'.                       
006600     88  WS-SIN-ARCHIVO-EXTERNO          VALUE 'N'.                       
006700 77  WS-TARJETA-CONTROL       PIC X(80) VALUE SPACES.                     
006800                                                                          
006900*---- PARAMETROS / CONTADORES DE CONTROL DE LA CORRIDA -----              
007000*    COPY PGM_50S-ACUGUIA (PARAMETROS).                                   
007100 01  WS-PARAMETROS.                                                       
007200     03  WS-PAGINAS-LEIDAS    PIC 9(05) COMP VALUE ZERO.                  
007300     03  WS-GUIAS-COMBINADAS  PIC 9(05) COMP VALUE ZERO.                  
007400     03  WS-FILAS-COMBINADAS  PIC 9(07) COMP VALUE ZERO.                  
007500     03  FILLER               PIC X(10) VALUE SPACES.                     
007600 01  WS-PARAMETROS-R REDEFINES WS-PARAMETROS.                             
007700     03  WS-PARAM-CAR OCCURS 21 TIMES PIC X(01).                          
007800                                                                          
007900 77  WS-PASO-ACTUAL           PIC X(08) VALUE SPACES.                     
008000 77  WS-ABORTA-CORRIDA        PIC X(01) VALUE 'N'.                        
008100     88  WS-CORRIDA-ABORTADA            VALUE 'S'.                        
008200     88  WS-CORRIDA-OK                  VALUE 'N'.                        
008300                                                                          
008400*---- REPORTE DE CONTROL FINAL (UNA LINEA POR GUIA) --------              
008500 01  WS-LINEA-REPORTE.                                                    
008600     03  WS-REP-NROGUIA        PIC X(10).                                 
008700     03  FILLER                PIC X(02) VALUE SPACES.                    
008800     03  WS-REP-BULTOS         PIC Z,ZZZ,ZZ9.                             
008900     03  FILLER                PIC X(02) VALUE SPACES.                    
009000     03  WS-REP-PESO           PIC Z,ZZZ,ZZ9.99.                          
009100     03  FILLER                PIC X(02) VALUE SPACES.                    
009200     03  WS-REP-CUBICAJE       PIC X(06).                                 
009300 01  WS-LINEA-REPORTE-R REDEFINES WS-LINEA-REPORTE.                       
009400     03  WS-REP-CAR OCCURS 43 TIMES PIC X(01).                            
009500                                                                          
009600 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                
009700                                                                          
009800*    COPY PGM_50S-ACUGUIA.                                                
009900 01  WS-TABLA-GUIAS.                                                      
010000     03  TG-GUIAS-CANT        PIC 9(04) COMP VALUE ZERO.                  
010100     03  TG-GUIA OCCURS 80 TIMES                                          
010200                 INDEXED BY IX-GUIA.                                      
010300         05  TG-NRO-GUIA       PIC X(10) VALUE SPACES.                    
010400         05  TG-TIENE-TOTALES  PIC X(01) VALUE 'N'.                       
010500             88  TG-CON-TOTALES     VALUE 'S'.                            
010600             88  TG-SIN-TOTALES     VALUE 'N'.                            
010700         05  TG-TOTAL-BULTOS   PIC 9(07) VALUE ZEROS.                     
010800         05  TG-TOTAL-PESO     PIC 9(07)V99 VALUE ZEROS.                  
010900         05  TG-CUBICAJE       PIC X(06) VALUE SPACES.                    
011000         05  TG-FILAS-CANT     PIC 9(04) COMP VALUE ZERO.                 
011100         05  TG-FILA OCCURS 150 TIMES                                     
011200                    INDEXED BY IX-FILA.                                   
011300             10  TG-TOKEN OCCURS 12 TIMES                                 
011400                         PIC X(20).                                       
011500             10  FILLER        PIC X(04) VALUE SPACES.                    
011600         05  FILLER            PIC X(08) VALUE SPACES.                    
011700                                                                          
011800 01  WS-TABLA-GUIAS-R REDEFINES WS-TABLA-GUIAS.                           
011900     03  WS-TG-CANT-R          PIC 9(04) COMP.                            
012000     03  WS-TG-PRIMERA-GUIA    PIC X(10).                                 
012100     03  FILLER                PIC X(1776).                               
012200                                                                          
012300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
012400 PROCEDURE DIVISION.                                                      
012500                                                                          
012600 MAIN-PROGRAM-I.                                                          
012700                                                                          
012800     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
012900     PERFORM 2000-EJECUTAR-PASOS-I                                        
013000             THRU 2000-EJECUTAR-PASOS-F.                                  
013100     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                              
013200                                                                          
013300 MAIN-PROGRAM-F. GOBACK.                                                  
013400                                                                          
013500                                                                          
013600*----------------------------------------------------------               
013700 1000-INICIO-I.                                                           
013800                                                                          
013900     DISPLAY ' '.                                                         
014000     DISPLAY '==========================================='.               
014100     DISPLAY 'PGMGLDRV - EXTRACCION Y CONSOLIDACION DE'.                  
014200     DISPLAY '           GUIAS DE EMBARQUE - INICIO'.                     
014300     DISPLAY '==========================================='.               
014400                                                                          
014500     MOVE ZERO TO WS-PAGINAS-LEIDAS WS-GUIAS-COMBINADAS                   
014600                  WS-FILAS-COMBINADAS.                                    
014700     MOVE 'N' TO WS-ABORTA-CORRIDA.                                       
014800                                                                          
014900*    TARJETA DE CONTROL EN SYSIN: COL. 1 = 'S' HABILITA EL                
015000*    PASO DE FUSION CON EL ARCHIVO EXTERNO (PGMGLMRG).                    
015100     ACCEPT WS-TARJETA-CONTROL FROM SYSIN.                                
015200     MOVE WS-TARJETA-CONTROL(1:1) TO WS-SWITCH-EXTERNO.                   
015300                                                                          
015400     IF WS-CON-ARCHIVO-EXTERNO                                            
015500        DISPLAY 'PGMGLDRV - CORRIDA CON FUSION EXTERNA'                   
015600     ELSE                                                                 
015700        MOVE 'N' TO WS-SWITCH-EXTERNO                                     
015800        DISPLAY 'PGMGLDRV - CORRIDA SIN FUSION EXTERNA'                   
015900     END-IF.                                                              
016000                                                                          
016100 1000-INICIO-F. EXIT.                                                     
016200                                                                          
016300                                                                          
016400*----------------------------------------------------------               
016500*    REGLA R8 - SI UN PASO FALLA, NO SE EJECUTAN LOS                      
016600*    PASOS SIGUIENTES Y LA CORRIDA TERMINA EN ERROR                       
016700 2000-EJECUTAR-PASOS-I.                                                   
016800                                                                          
016900     MOVE 'PGMGLCOL' TO WS-PASO-ACTUAL.                                   
017000     MOVE ZERO TO RETURN-CODE.                                            
017100     CALL 'PGMGLCOL' USING WS-TABLA-GUIAS WS-PARAMETROS.                  
017200     PERFORM 2900-CHEQUEAR-PASO-I THRU 2900-CHEQUEAR-PASO-F.              
017300     IF WS-CORRIDA-ABORTADA                                               
017400        GO TO 2000-EJECUTAR-PASOS-F                                       
017500     END-IF.                                                              
017600                                                                          
017700     MOVE 'PGMGLDET' TO WS-PASO-ACTUAL.                                   
017800     MOVE ZERO TO RETURN-CODE.                                            
017900     CALL 'PGMGLDET' USING WS-TABLA-GUIAS WS-PARAMETROS.                  
018000     PERFORM 2900-CHEQUEAR-PASO-I THRU 2900-CHEQUEAR-PASO-F.              
018100     IF WS-CORRIDA-ABORTADA                                               
018200        GO TO 2000-EJECUTAR-PASOS-F                                       
018300     END-IF.                                                              
018400                                                                          
018500     MOVE 'PGMGLCMB' TO WS-PASO-ACTUAL.                                   
018600     MOVE ZERO TO RETURN-CODE.                                            
018700     CALL 'PGMGLCMB' USING WS-TABLA-GUIAS WS-PARAMETROS.                  
018800     PERFORM 2900-CHEQUEAR-PASO-I THRU 2900-CHEQUEAR-PASO-F.              
018900     IF WS-CORRIDA-ABORTADA                                               
019000        GO TO 2000-EJECUTAR-PASOS-F                                       
019100     END-IF.                                                              
019200                                                                          
019300     IF WS-CON-ARCHIVO-EXTERNO                                            
019400        MOVE 'PGMGLMRG' TO WS-PASO-ACTUAL                                 
019500        MOVE ZERO TO RETURN-CODE                                          
019600        CALL 'PGMGLMRG' USING WS-PARAMETROS                               
019700        PERFORM 2900-CHEQUEAR-PASO-I                                      
019800                THRU 2900-CHEQUEAR-PASO-F                                 
019900     END-IF.                                                              
020000                                                                          
020100 2000-EJECUTAR-PASOS-F. EXIT.                                             
020200                                                                          
020300                                                                          
020400 2900-CHEQUEAR-PASO-I.                                                    
020500                                                                          
020600     IF RETURN-CODE NOT = ZERO                                            
020700        DISPLAY '* PASO ' WS-PASO-ACTUAL                                  
020800                ' TERMINO CON RETURN-CODE = ' RETURN-CODE                 
020900        SET WS-CORRIDA-ABORTADA TO TRUE                                   
021000     END-IF.                                                              
021100                                                                          
021200 2900-CHEQUEAR-PASO-F. EXIT.                                              
021300                                                                          
021400                                                                          
021500*----------------------------------------------------------               
021600*    REPORTE DE CONTROL FINAL (DISPLAY, NO HAY IMPRESO)                   
021700 9999-FINAL-I.                                                            
021800                                                                          
021900     DISPLAY ' '.                                                         
022000     DISPLAY '==========================================='.               
022100     DISPLAY 'PGMGLDRV - REPORTE DE CONTROL DE LA CORRIDA'.               
022200     DISPLAY '==========================================='.               
022300     DISPLAY 'PAGINAS LEIDAS..............: '                             
022400             WS-PAGINAS-LEIDAS.                                           
022500     DISPLAY 'GUIAS ACUMULADAS EN TABLA...: ' TG-GUIAS-CANT.              
022600     DISPLAY 'GUIAS COMBINADAS............: '                             
022700             WS-GUIAS-COMBINADAS.                                         
022800     DISPLAY 'FILAS EN EL COMBINADO.......: '                             
022900             WS-FILAS-COMBINADAS.                                         
023000     DISPLAY '---------------------------------------'.                   
023100     DISPLAY 'GUIA        BULTOS     PESO      CUBICAJE'.                 
023200     PERFORM 9100-LISTAR-GUIA-I THRU 9100-LISTAR-GUIA-F                   
023300             VARYING IX-GUIA FROM 1 BY 1                                  
023400             UNTIL IX-GUIA > TG-GUIAS-CANT.                               
023500     DISPLAY '==========================================='.               
023600                                                                          
023700     IF WS-CORRIDA-ABORTADA                                               
023800        DISPLAY 'PGMGLDRV - CORRIDA ABORTADA EN PASO '                    
023900                WS-PASO-ACTUAL                                            
024000     ELSE                                                                 
024100        DISPLAY 'PGMGLDRV - CORRIDA FINALIZADA SIN ERRORES'               
024200     END-IF.                                                              
024300                                                                          
024400 9999-FINAL-F. EXIT.                                                      
024500                                                                          
024600                                                                          
024700 9100-LISTAR-GUIA-I.                                                      
024800                                                                          
024900     MOVE SPACES TO WS-LINEA-REPORTE.                                     
025000     MOVE TG-NRO-GUIA(IX-GUIA)     TO WS-REP-NROGUIA.                     
025100     MOVE TG-TOTAL-BULTOS(IX-GUIA) TO WS-REP-BULTOS.                      
025200     MOVE TG-TOTAL-PESO(IX-GUIA)   TO WS-REP-PESO.                        
025300     MOVE TG-CUBICAJE(IX-GUIA)     TO WS-REP-CUBICAJE.                    
025400     DISPLAY WS-LINEA-REPORTE.                                            
025500                                                                          
025600 9100-LISTAR-GUIA-F. EXIT.                                                
