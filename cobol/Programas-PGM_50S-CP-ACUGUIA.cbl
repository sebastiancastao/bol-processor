000100*////////////////// (GUIAS) ////////////////////////////////              
000200************************************************************              
000300*     TABLA DE ACUMULACION DE GUIAS (EN MEMORIA)           *              
000400*     CADA ENTRADA AGRUPA TODAS LAS FILAS DE DETALLE,      *              
000500*     LOS TOTALES Y EL CUBICAJE DE UNA GUIA (FACTURA)      *              
000600*     A TRAVES DE TODAS LAS PAGINAS QUE LA CONFORMAN.      *              
000700*     ESTA TABLA SE PASA POR REFERENCIA (LINKAGE) ENTRE    *              
000800*     EL PROGRAMA CONDUCTOR PGMGLDRV Y LOS SUBPROGRAMAS    *              
000900*     PGMGLCOL / PGMGLDET / PGMGLCMB / PGMGLMRG.           *              
001000*     LARGO MAXIMO = 80 GUIAS POR CORRIDA, 150 FILAS POR   *              
001100*     GUIA. SE AMPLIA EDITANDO WS-MAX-GUIAS/WS-MAX-FILAS.  *              
001200************************************************************              
001300 01  WS-TABLA-GUIAS.                                                      
001400*     CANTIDAD DE GUIAS DISTINTAS ACUMULADAS EN LA CORRIDA                
001500     03  TG-GUIAS-CANT        PIC 9(04) COMP VALUE ZERO.                  
001600     03  TG-GUIA OCCURS 80 TIMES                                          
001700                 INDEXED BY IX-GUIA.                                      
001800         05  TG-NRO-GUIA       PIC X(10).                                 
001900*        INDICADOR: VIO ALGUNA LINEA DE TOTALES (S/N)                     
002000         05  TG-TIENE-TOTALES  PIC X(01) VALUE 'N'.                       
002100             88  TG-CON-TOTALES     VALUE 'S'.                            
002200             88  TG-SIN-TOTALES     VALUE 'N'.                            
002300         05  TG-TOTAL-BULTOS   PIC 9(07) VALUE ZEROS.                     
002400         05  TG-TOTAL-PESO     PIC 9(07)V99 VALUE ZEROS.                  
002500         05  TG-CUBICAJE       PIC X(06) VALUE SPACES.                    
002600*        CANTIDAD DE FILAS DE DETALLE DE ESTA GUIA                        
002700         05  TG-FILAS-CANT     PIC 9(04) COMP VALUE ZERO.                 
002800         05  TG-FILA OCCURS 150 TIMES                                     
002900                    INDEXED BY IX-FILA.                                   
003000             10  TG-TOKEN OCCURS 12 TIMES                                 
003100                         PIC X(20).                                       
003200*            RELLENO FIN DE FILA DE DETALLE                               
003300             10  FILLER        PIC X(04) VALUE SPACES.                    
003400*        RELLENO FIN DE ENTRADA DE GUIA                                   
003500         05  FILLER            PIC X(08) VALUE SPACES.                    
