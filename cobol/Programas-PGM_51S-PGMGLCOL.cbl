000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMGLCOL.                                                    
000300 AUTHOR. R. FERREYRA.                                                     
000400 INSTALLATION. CENTRO DE COMPUTOS - LOGISTICA.                            
000500 DATE-WRITTEN. 03/14/1994.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
000800************************************************************              
000900*    COLECTOR DE DATOS DE GUIAS DE EMBARQUE                               
001000*    =======================================                              
001100*    - LEE EL ARCHIVO DDPAGINA (TEXTO DE CADA PAGINA DE                   
001200*      LA GUIA ESCANEADA), UNA PAGINA POR VEZ, SEPARADAS                  
001300*      POR LA MARCA CT-MARCA-FIN-PAGINA.                                  
001400*    - POR PAGINA: UBICA EL NRO DE GUIA (PRIMERAS 10                      
001500*      LINEAS), LAS FILAS DE DETALLE, LA LINEA DE                         
001600*      TOTALES Y EL CUBICAJE DE LA GUIA.                                  
001700*    - ACUMULA TODO EN LA TABLA WS-TABLA-GUIAS (LINKAGE),                 
001800*      AGRUPANDO POR NRO DE GUIA EN ORDEN ASCENDENTE.                     
001900************************************************************              
002000*    HISTORIAL DE CAMBIOS                                                 
002100*    -------------------                                                  
002200*    14/03/94 RFE 9401-118 VERSION INICIAL DEL COLECTOR.          9401-118
002300*    02/09/94 RFE 9409-027 SE AGREGA BUSQUEDA DE CUBICAJE         9409-027
002400*             HACIA ATRAS DESDE SHIPPING INSTRUCTIONS.                    
002500*    19/01/95 MQG 9501-003 CORRIGE TOKENIZADO CUANDO LA           9501-003
002600*             FILA TRAE TABS CONVERTIDOS A BLANCOS.                       
002700*    07/06/96 SBZ 9606-044 AMPLIA TABLA DE FILAS DE 80            9606-044
002800*             A 150 POR GUIA (GUIAS CON MUCHOS ESTILOS).                  
002900*    23/10/97 RFE 9710-091 REGLA B - CORRIDAS DE DIGITOS.         9710-091
003000*    11/05/98 MQG 9805-012 VALIDACION ADICIONAL REGLA C.          9805-012
003100*    29/12/98 SBZ 9812-077 AJUSTE Y2K: SE REVISO TODO             9812-077
003200*             CAMPO DE FECHA POR LAS DUDAS - SIN CAMBIOS                  
003300*             DE LAYOUT, SOLO RECOMPILACION DE CONTROL.                   
003400*    14/04/99 RFE 9904-033 TOPE DE GUIAS POR CORRIDA DE           9904-033
003500*             40 A 80.                                                    
003600*    08/08/00 MQG 0008-019 DISPLAY DE DIAGNOSTICO POR             0008-019
003700*             PAGINA SIN NRO DE GUIA (ANTES SE OMITIA).                   
003800*    17/02/03 SBZ 0302-005 ESTANDARIZA MENSAJES DE ERROR          0302-005
003900*             CON EL RESTO DE LA SUITE PGMGL*.                            
004000*    09/04/07 RFE 0704-012 CORRIGE 3050-INSERTAR, QUE NUNCA       0704-012
004100*             CARGABA WS-GUIA-POS ANTES DE LLAMAR A                       
004200*             3060-ABRIR-HUECO-I, POR LO QUE EL CORRIMIENTO               
004300*             SE HACIA SIEMPRE DESDE LA POSICION CERO Y PODIA             
004400*             TOCAR TG-GUIA(0).                                           
004500************************************************************              
004600                                                                          
004700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000                                                                          
005100 SPECIAL-NAMES.                                                           
005200     CLASS WS-CLASE-DIGITO IS '0' THRU '9'                                
005300     CLASS WS-CLASE-LETRA  IS 'A' THRU 'Z' 'a' THRU 'z'.                  
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700                                                                          
005800     SELECT PAGINAS ASSIGN DDPAGINA                                       
005900     FILE STATUS IS FS-PAGINAS.                                           
006000                                                                          
006100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500 FD  PAGINAS                                                              
006600     BLOCK CONTAINS 0 RECORDS                                             
006700     RECORDING MODE IS F.                                                 
006800*    COPY PGM_50S-REGPAG.                                                 
006900 01  REG-PAGINA.                                                          
007000     03  REG-PAG-TEXTO        PIC X(198).                                 
007100     03  FILLER               PIC X(002).                                 
007200                                                                          
007300                                                                          
007400 WORKING-STORAGE SECTION.                                                 
007500*========================*                                                
007600                                                                          
007700 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                
007800                                                                          
007900*----------- ARCHIVOS -------------------------------------               
008000 77  FS-PAGINAS               PIC XX     VALUE SPACES.                    
008100 77  WS-STATUS-FIN            PIC X      VALUE 'N'.                       
008200     88  WS-FIN-LECTURA                  VALUE 'Y'.                       
008300     88  WS-NO-FIN-LECTURA                VALUE 'N'.                      
008400                                                                          
008500*    MARCA DE SEPARACION ENTRE PAGINAS (VER CP-REGPAG)                    
008600 77  CT-MARCA-FIN-PAGINA      PIC X(015) VALUE                            
008700     '*FIN-PAGINA*   '.                                                   
008800 77  CT-LIT-BILL-LADING       PIC X(014) VALUE                            
008900     'BILL OF LADING'.                                                    
009000 77  CT-LIT-TOTAL-CARTONS     PIC X(013) VALUE                            
009100     'TOTAL CARTONS'.                                                     
009200 77  CT-LIT-SHIP-INST         PIC X(022) VALUE                            
009300     'SHIPPING INSTRUCTIONS:'.                                            
009400 77  WS-MINUSCULAS            PIC X(26)  VALUE                            
009500     'abcdefghijklmnopqrstuvwxyz'.                                        
009600 77  WS-MAYUSCULAS            PIC X(26)  VALUE                            
009700     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                        
009800                                                                          
009900*---------- BUFFER DE PAGINA EN CURSO ----------------------              
010000 01  WS-PAGINA-BUF.                                                       
010100     03  WS-PAG-LINEAS-CANT   PIC 9(04) COMP VALUE ZERO.                  
010200     03  WS-PAG-LINEA OCCURS 200 TIMES                                    
010300                     INDEXED BY IX-LIN                                    
010400                     PIC X(200).                                          
010500     03  FILLER               PIC X(04) VALUE SPACES.                     
010600                                                                          
010700*--------- LINEA DE TRABAJO (REDEFINES 1) ------------------              
010800 01  WS-LINEA-MAYUS.                                                      
010900     03  WS-LINEA-MAYUS-TXT   PIC X(200).                                 
011000 01  WS-LINEA-MAYUS-R REDEFINES WS-LINEA-MAYUS.                           
011100     03  WS-LM-CAR OCCURS 200 TIMES PIC X(01).                            
011200                                                                          
011300 77  WS-LINEA-TEXTO           PIC X(200) VALUE SPACES.                    
011400 77  WS-LARGO-LINEA           PIC 9(03) COMP VALUE ZERO.                  
011500                                                                          
011600*--------- TOKENS DE FILA (REDEFINES 2) --------------------              
011700 01  WS-TOKEN-AREA.                                                       
011800     03  WS-TOKENS-CANT       PIC 9(02) COMP VALUE ZERO.                  
011900     03  WS-TOKEN OCCURS 12 TIMES PIC X(20).                              
012000 01  WS-TOKEN-AREA-R REDEFINES WS-TOKEN-AREA.                             
012100     03  FILLER               PIC X(02).                                  
012200     03  WS-TOKEN-CAR OCCURS 12 TIMES.                                    
012300         05  WS-TOK-1ER-CAR   PIC X(01).                                  
012400         05  FILLER           PIC X(19).                                  
012500                                                                          
012600*--------- TOKENS NUMERICOS (LINEA DE TOTALES) -------------              
012700 01  WS-NUM-AREA.                                                         
012800     03  WS-NUM-TOKENS-CANT   PIC 9(02) COMP VALUE ZERO.                  
012900     03  WS-NUM-TOKEN OCCURS 20 TIMES PIC X(15).                          
013000     03  FILLER               PIC X(04) VALUE SPACES.                     
013100                                                                          
013200*-------- CUBICAJE CAPTURADO (REDEFINES 3) -----------------              
013300 77  WS-CUBICAJE-CAP          PIC X(06) VALUE SPACES.                     
013400 01  WS-CUBICAJE-CAP-G REDEFINES WS-CUBICAJE-CAP.                         
013500     03  WS-CUB-ENTERO        PIC X(03).                                  
013600     03  WS-CUB-PUNTO         PIC X(01).                                  
013700     03  WS-CUB-DECIM         PIC X(02).                                  
013800                                                                          
013900*------- PUNTEROS DE SCAN DE TEXTO -------------------------              
014000 77  WS-POS-BUS               PIC 9(03) COMP VALUE ZERO.                  
014100 77  WS-POS-TMP               PIC 9(03) COMP VALUE ZERO.                  
014200 77  WS-POS-LITERAL           PIC 9(03) COMP VALUE ZERO.                  
014300 77  WS-POS-INI-TOKEN         PIC 9(03) COMP VALUE ZERO.                  
014400 77  WS-POS-ANCLA             PIC 9(03) COMP VALUE ZERO.                  
014500 77  WS-LARGO-TOKEN           PIC 9(03) COMP VALUE ZERO.                  
014600 77  WS-DIGITOS-ENT           PIC 9(02) COMP VALUE ZERO.                  
014700 77  WS-CORRIDAS-CANT         PIC 9(02) COMP VALUE ZERO.                  
014800 77  WS-EN-CORRIDA            PIC X(01) VALUE 'N'.                        
014900 77  WS-IX-TOK                PIC 9(02) COMP VALUE ZERO.                  
015000 77  WS-IX-CAR                PIC 9(02) COMP VALUE ZERO.                  
015100 77  WS-LETRAS-TOK            PIC 9(02) COMP VALUE ZERO.                  
015200 77  WS-DIGITOS-TOK           PIC 9(02) COMP VALUE ZERO.                  
015300 77  WS-HAY-ESTILO            PIC X(01) VALUE 'N'.                        
015400 77  WS-HAY-DIGITO            PIC X(01) VALUE 'N'.                        
015500 77  WS-FILA-VALIDA           PIC X(01) VALUE 'N'.                        
015600 77  WS-NROGUIA-TEMP          PIC X(10) VALUE SPACES.                     
015700 77  WS-NROGUIA-LARGO         PIC 9(02) COMP VALUE ZERO.                  
015800 77  WS-GUIA-ACTUAL           PIC X(10) VALUE SPACES.                     
015900 77  WS-GUIA-ENCONTRADA       PIC X(01) VALUE 'N'.                        
016000 77  WS-GUIA-EXISTE           PIC X(01) VALUE 'N'.                        
016100 77  WS-GUIA-POS              PIC 9(03) COMP VALUE ZERO.                  
016200                                                                          
016300*----------- CONVERSION TEXTO A NUMERO --------------------               
016400 77  WS-TEXTO-NUM             PIC X(15) VALUE SPACES.                     
016500 77  WS-TEXTO-NUM-LIMPIO      PIC X(15) VALUE SPACES.                     
016600 77  WS-LARGO-LIMPIO          PIC 9(02) COMP VALUE ZERO.                  
016700 77  WS-UN-DIGITO             PIC 9     VALUE ZERO.                       
016800 77  WS-VALOR-ENTERO          PIC 9(07) VALUE ZERO.                       
016900 77  WS-VALOR-DECIMAL         PIC 9(07)V99 VALUE ZERO.                    
017000 77  WS-PARTE-ENT             PIC 9(07) VALUE ZERO.                       
017100 77  WS-PARTE-DEC             PIC 9(02) VALUE ZERO.                       
017200 77  WS-DEC-CONT              PIC 9     VALUE ZERO.                       
017300 77  WS-VIO-PUNTO             PIC X(01) VALUE 'N'.                        
017400 77  WS-IX-PENUL              PIC 9(02) COMP VALUE ZERO.                  
017500                                                                          
017600*---------- ACUMULADORES / CONTADORES DE CORRIDA -----------              
017700 77  WS-PAGINAS-CANT          PIC 9(05) COMP VALUE ZERO.                  
017800 77  WS-FILAS-PAGINA-CANT     PIC 9(05) COMP VALUE ZERO.                  
017900                                                                          
018000 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                
018100                                                                          
018200*-----------------------------------------------------------              
018300 LINKAGE SECTION.                                                         
018400*================*                                                        
018500                                                                          
018600*    COPY PGM_50S-ACUGUIA.                                                
018700 01  LK-TABLA-GUIAS.                                                      
018800     03  TG-GUIAS-CANT        PIC 9(04) COMP.                             
018900     03  TG-GUIA OCCURS 80 TIMES                                          
019000                 INDEXED BY IX-GUIA.                                      
019100         05  TG-NRO-GUIA       PIC X(10).                                 
019200         05  TG-TIENE-TOTALES  PIC X(01).                                 
019300             88  TG-CON-TOTALES     VALUE 'S'.                            
019400             88  TG-SIN-TOTALES     VALUE 'N'.                            
019500         05  TG-TOTAL-BULTOS   PIC 9(07).                                 
019600         05  TG-TOTAL-PESO     PIC 9(07)V99.                              
019700         05  TG-CUBICAJE       PIC X(06).                                 
019800         05  TG-FILAS-CANT     PIC 9(04) COMP.                            
019900         05  TG-FILA OCCURS 150 TIMES                                     
020000                    INDEXED BY IX-FILA.                                   
020100             10  TG-TOKEN OCCURS 12 TIMES                                 
020200                         PIC X(20).                                       
020300             10  FILLER        PIC X(04).                                 
020400         05  FILLER            PIC X(08).                                 
020500                                                                          
020600 01  LK-PARAMETROS.                                                       
020700     03  LK-PAGINAS-LEIDAS    PIC 9(05) COMP.                             
020800     03  LK-GUIAS-COMBINADAS  PIC 9(05) COMP.                             
020900     03  LK-FILAS-COMBINADAS  PIC 9(07) COMP.                             
021000     03  FILLER               PIC X(10).                                  
021100                                                                          
021200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
021300 PROCEDURE DIVISION USING LK-TABLA-GUIAS LK-PARAMETROS.                   
021400                                                                          
021500 MAIN-PROGRAM-I.                                                          
021600                                                                          
021700     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.                        
021800     PERFORM 2000-LEER-I       THRU 2000-LEER-F                           
021900             UNTIL WS-FIN-LECTURA.                                        
022000     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.                         
022100                                                                          
022200 MAIN-PROGRAM-F. GOBACK.                                                  
022300                                                                          
022400                                                                          
022500*----------------------------------------------------------               
022600 1000-INICIO-I.                                                           
022700                                                                          
022800     OPEN INPUT PAGINAS.                                                  
022900     SET WS-NO-FIN-LECTURA TO TRUE.                                       
023000     MOVE ZERO TO WS-PAG-LINEAS-CANT WS-PAGINAS-CANT.                     
023100     MOVE ZERO TO TG-GUIAS-CANT.                                          
023200     MOVE ZERO TO LK-PAGINAS-LEIDAS.                                      
023300                                                                          
023400     IF FS-PAGINAS IS NOT EQUAL '00'                                      
023500        DISPLAY '* ERROR EN OPEN DDPAGINA = ' FS-PAGINAS                  
023600        MOVE 3051 TO RETURN-CODE                                          
023700        SET WS-FIN-LECTURA TO TRUE                                        
023800     END-IF.                                                              
023900                                                                          
024000 1000-INICIO-F. EXIT.                                                     
024100                                                                          
024200                                                                          
024300*----------------------------------------------------------               
024400 2000-LEER-I.                                                             
024500                                                                          
024600     READ PAGINAS INTO WS-LINEA-TEXTO.                                    
024700                                                                          
024800     EVALUATE FS-PAGINAS                                                  
024900        WHEN '00'                                                         
025000           PERFORM 2100-ACUMULAR-LINEA-I                                  
025100                   THRU 2100-ACUMULAR-LINEA-F                             
025200        WHEN '10'                                                         
025300           PERFORM 2200-CERRAR-PAGINA-I                                   
025400                   THRU 2200-CERRAR-PAGINA-F                              
025500           SET WS-FIN-LECTURA TO TRUE                                     
025600        WHEN OTHER                                                        
025700           DISPLAY '* ERROR LECTURA DDPAGINA = ' FS-PAGINAS               
025800           SET WS-FIN-LECTURA TO TRUE                                     
025900           MOVE 3052 TO RETURN-CODE                                       
026000     END-EVALUATE.                                                        
026100                                                                          
026200 2000-LEER-F. EXIT.                                                       
026300                                                                          
026400                                                                          
026500*----------------------------------------------------------               
026600 2100-ACUMULAR-LINEA-I.                                                   
026700                                                                          
026800     IF WS-LINEA-TEXTO(1:15) = CT-MARCA-FIN-PAGINA                        
026900        PERFORM 2200-CERRAR-PAGINA-I                                      
027000                THRU 2200-CERRAR-PAGINA-F                                 
027100     ELSE                                                                 
027200        IF WS-PAG-LINEAS-CANT < 200                                       
027300           ADD 1 TO WS-PAG-LINEAS-CANT                                    
027400           SET IX-LIN TO WS-PAG-LINEAS-CANT                               
027500           MOVE WS-LINEA-TEXTO TO WS-PAG-LINEA(IX-LIN)                    
027600        END-IF                                                            
027700     END-IF.                                                              
027800                                                                          
027900 2100-ACUMULAR-LINEA-F. EXIT.                                             
028000                                                                          
028100                                                                          
028200*----------------------------------------------------------               
028300 2200-CERRAR-PAGINA-I.                                                    
028400                                                                          
028500     IF WS-PAG-LINEAS-CANT > 0                                            
028600        ADD 1 TO WS-PAGINAS-CANT                                          
028700        ADD 1 TO LK-PAGINAS-LEIDAS                                        
028800        PERFORM 3000-PROCESAR-PAGINA-I                                    
028900                THRU 3000-PROCESAR-PAGINA-F                               
029000     END-IF.                                                              
029100     MOVE ZERO TO WS-PAG-LINEAS-CANT.                                     
029200                                                                          
029300 2200-CERRAR-PAGINA-F. EXIT.                                              
029400                                                                          
029500                                                                          
029600*----------------------------------------------------------               
029700*    PROCESA UNA PAGINA COMPLETA YA BUFEREADA                             
029800 3000-PROCESAR-PAGINA-I.                                                  
029900                                                                          
030000     MOVE SPACES TO WS-GUIA-ACTUAL.                                       
030100     MOVE 'N' TO WS-GUIA-ENCONTRADA.                                      
030200     SET IX-LIN TO 1.                                                     
030300     PERFORM 3100-BUSCAR-NROGUIA-I                                        
030400             THRU 3100-BUSCAR-NROGUIA-F                                   
030500             VARYING IX-LIN FROM 1 BY 1                                   
030600             UNTIL IX-LIN > WS-PAG-LINEAS-CANT                            
030700                OR IX-LIN > 10                                            
030800                OR WS-GUIA-ENCONTRADA = 'S'.                              
030900                                                                          
031000     IF WS-GUIA-ENCONTRADA = 'N'                                          
031100        DISPLAY '* PAGINA SIN NUMERO DE GUIA - SE OMITE'                  
031200     ELSE                                                                 
031300        PERFORM 3050-UBICAR-GUIA-I                                        
031400                THRU 3050-UBICAR-GUIA-F                                   
031500        MOVE ZERO TO WS-FILAS-PAGINA-CANT                                 
031600        PERFORM 3200-BUSCAR-FILAS-I                                       
031700                THRU 3200-BUSCAR-FILAS-F                                  
031800                VARYING IX-LIN FROM 1 BY 1                                
031900                UNTIL IX-LIN > WS-PAG-LINEAS-CANT                         
032000        PERFORM 3300-BUSCAR-TOTALES-I                                     
032100                THRU 3300-BUSCAR-TOTALES-F                                
032200                VARYING IX-LIN FROM 1 BY 1                                
032300                UNTIL IX-LIN > WS-PAG-LINEAS-CANT                         
032400        PERFORM 3400-BUSCAR-CUBICAJE-I                                    
032500                THRU 3400-BUSCAR-CUBICAJE-F                               
032600        DISPLAY 'GUIA ' WS-GUIA-ACTUAL ' PAGINA CON '                     
032700                WS-FILAS-PAGINA-CANT ' FILAS DE DETALLE'                  
032800     END-IF.                                                              
032900                                                                          
033000 3000-PROCESAR-PAGINA-F. EXIT.                                            
033100                                                                          
033200                                                                          
033300*----------------------------------------------------------               
033400*    REGLA R1 - NUMERO DE GUIA (PRIMERAS 10 LINEAS)                       
033500 3100-BUSCAR-NROGUIA-I.                                                   
033600                                                                          
033700     MOVE WS-PAG-LINEA(IX-LIN) TO WS-LINEA-MAYUS-TXT.                     
033800     INSPECT WS-LINEA-MAYUS-TXT CONVERTING WS-MINUSCULAS                  
033900             TO WS-MAYUSCULAS.                                            
034000     PERFORM 3110-BUSCAR-LIT-BOL-I                                        
034100             THRU 3110-BUSCAR-LIT-BOL-F.                                  
034200                                                                          
034300     IF WS-POS-LITERAL > 0                                                
034400        PERFORM 3120-EXTRAER-NROGUIA-I                                    
034500                THRU 3120-EXTRAER-NROGUIA-F                               
034600        IF WS-NROGUIA-TEMP NOT = SPACES                                   
034700           MOVE WS-NROGUIA-TEMP TO WS-GUIA-ACTUAL                         
034800           MOVE 'S' TO WS-GUIA-ENCONTRADA                                 
034900        END-IF                                                            
035000     END-IF.                                                              
035100                                                                          
035200 3100-BUSCAR-NROGUIA-F. EXIT.                                             
035300                                                                          
035400                                                                          
035500 3110-BUSCAR-LIT-BOL-I.                                                   
035600                                                                          
035700     MOVE ZERO TO WS-POS-LITERAL.                                         
035800     SET WS-POS-BUS TO 1.                                                 
035900                                                                          
036000 3110-LOOP.                                                               
036100     IF WS-POS-BUS > 187                                                  
036200        GO TO 3110-BUSCAR-LIT-BOL-F                                       
036300     END-IF.                                                              
036400     IF WS-LINEA-MAYUS-TXT(WS-POS-BUS:14) =                               
036500        CT-LIT-BILL-LADING                                                
036600        MOVE WS-POS-BUS TO WS-POS-LITERAL                                 
036700        GO TO 3110-BUSCAR-LIT-BOL-F                                       
036800     END-IF.                                                              
036900     ADD 1 TO WS-POS-BUS.                                                 
037000     GO TO 3110-LOOP.                                                     
037100                                                                          
037200 3110-BUSCAR-LIT-BOL-F. EXIT.                                             
037300                                                                          
037400                                                                          
037500 3120-EXTRAER-NROGUIA-I.                                                  
037600                                                                          
037700     MOVE SPACES TO WS-NROGUIA-TEMP.                                      
037800     COMPUTE WS-POS-BUS = WS-POS-LITERAL + 14.                            
037900                                                                          
038000 3121-SALTAR-ESPACIO.                                                     
038100     IF WS-POS-BUS > 200                                                  
038200        GO TO 3120-EXTRAER-NROGUIA-F                                      
038300     END-IF.                                                              
038400     IF WS-LINEA-MAYUS-TXT(WS-POS-BUS:1) = SPACE                          
038500        ADD 1 TO WS-POS-BUS                                               
038600        GO TO 3121-SALTAR-ESPACIO                                         
038700     END-IF.                                                              
038800                                                                          
038900     IF WS-LM-CAR(WS-POS-BUS) IS NOT WS-CLASE-LETRA                       
039000        GO TO 3120-EXTRAER-NROGUIA-F                                      
039100     END-IF.                                                              
039200     MOVE WS-PAG-LINEA(IX-LIN)(WS-POS-BUS:1)                              
039300          TO WS-NROGUIA-TEMP(1:1).                                        
039400     ADD 1 TO WS-POS-BUS.                                                 
039500     MOVE 1 TO WS-NROGUIA-LARGO.                                          
039600                                                                          
039700 3122-TOMAR-DIGITO.                                                       
039800     IF WS-POS-BUS > 200                                                  
039900        GO TO 3120-EXTRAER-NROGUIA-F                                      
040000     END-IF.                                                              
040100     IF WS-NROGUIA-LARGO >= 10                                            
040200        GO TO 3120-EXTRAER-NROGUIA-F                                      
040300     END-IF.                                                              
040400     IF WS-LM-CAR(WS-POS-BUS) IS WS-CLASE-DIGITO                          
040500        ADD 1 TO WS-NROGUIA-LARGO                                         
040600        MOVE WS-PAG-LINEA(IX-LIN)(WS-POS-BUS:1)                           
040700             TO WS-NROGUIA-TEMP(WS-NROGUIA-LARGO:1)                       
040800        ADD 1 TO WS-POS-BUS                                               
040900        GO TO 3122-TOMAR-DIGITO                                           
041000     END-IF.                                                              
041100                                                                          
041200 3120-EXTRAER-NROGUIA-F. EXIT.                                            
041300                                                                          
041400                                                                          
041500*----------------------------------------------------------               
041600*    UBICA (O ALTA) LA GUIA ACTUAL EN LA TABLA, MANTENIENDO               
041700*    ORDEN ASCENDENTE POR NUMERO DE GUIA.                                 
041800 3050-UBICAR-GUIA-I.                                                      
041900                                                                          
042000     MOVE 'N' TO WS-GUIA-EXISTE.                                          
042100     SET IX-GUIA TO 1.                                                    
042200                                                                          
042300 3050-LOOP.                                                               
042400     IF IX-GUIA > TG-GUIAS-CANT                                           
042500        GO TO 3050-CREAR                                                  
042600     END-IF.                                                              
042700     IF TG-NRO-GUIA(IX-GUIA) = WS-GUIA-ACTUAL                             
042800        MOVE 'S' TO WS-GUIA-EXISTE                                        
042900        GO TO 3050-UBICAR-GUIA-F                                          
043000     END-IF.                                                              
043100     IF TG-NRO-GUIA(IX-GUIA) > WS-GUIA-ACTUAL                             
043200        GO TO 3050-INSERTAR                                               
043300     END-IF.                                                              
043400     SET IX-GUIA UP BY 1.                                                 
043500     GO TO 3050-LOOP.                                                     
043600                                                                          
043700 3050-INSERTAR.                                                           
043800     IF TG-GUIAS-CANT >= 80                                               
043900        DISPLAY '* TABLA DE GUIAS LLENA - SE DESCARTA '                   
044000                WS-GUIA-ACTUAL                                            
044100        GO TO 3050-UBICAR-GUIA-F                                          
044200     END-IF.                                                              
044300     SET WS-GUIA-POS TO IX-GUIA.                                          
044400     PERFORM 3060-ABRIR-HUECO-I THRU 3060-ABRIR-HUECO-F.                  
044500     GO TO 3050-ALTA.                                                     
044600                                                                          
044700 3050-CREAR.                                                              
044800     IF TG-GUIAS-CANT >= 80                                               
044900        DISPLAY '* TABLA DE GUIAS LLENA - SE DESCARTA '                   
045000                WS-GUIA-ACTUAL                                            
045100        GO TO 3050-UBICAR-GUIA-F                                          
045200     END-IF.                                                              
045300                                                                          
045400 3050-ALTA.                                                               
045500     ADD 1 TO TG-GUIAS-CANT.                                              
045600     MOVE SPACES TO TG-GUIA(IX-GUIA).                                     
045700     MOVE WS-GUIA-ACTUAL TO TG-NRO-GUIA(IX-GUIA).                         
045800     MOVE 'N' TO TG-TIENE-TOTALES(IX-GUIA).                               
045900     MOVE ZERO TO TG-TOTAL-BULTOS(IX-GUIA)                                
046000                  TG-TOTAL-PESO(IX-GUIA)                                  
046100                  TG-FILAS-CANT(IX-GUIA).                                 
046200     MOVE SPACES TO TG-CUBICAJE(IX-GUIA).                                 
046300                                                                          
046400 3050-UBICAR-GUIA-F. EXIT.                                                
046500                                                                          
046600                                                                          
046700 3060-ABRIR-HUECO-I.                                                      
046800                                                                          
046900     PERFORM 3061-MOVER-GUIA-I THRU 3061-MOVER-GUIA-F                     
047000             VARYING IX-GUIA FROM TG-GUIAS-CANT BY -1                     
047100             UNTIL IX-GUIA < WS-GUIA-POS.                                 
047200     SET IX-GUIA TO WS-GUIA-POS.                                          
047300                                                                          
047400 3060-ABRIR-HUECO-F. EXIT.                                                
047500                                                                          
047600 3061-MOVER-GUIA-I.                                                       
047700     MOVE TG-GUIA(IX-GUIA) TO TG-GUIA(IX-GUIA + 1).                       
047800 3061-MOVER-GUIA-F. EXIT.                                                 
047900                                                                          
048000                                                                          
048100*----------------------------------------------------------               
048200*    REGLA R2 - VALIDACION Y TOKENIZADO DE FILAS DE DETALLE               
048300 3200-BUSCAR-FILAS-I.                                                     
048400                                                                          
048500     MOVE WS-PAG-LINEA(IX-LIN) TO WS-LINEA-TEXTO.                         
048600     PERFORM 3205-CALCULAR-LARGO-I                                        
048700             THRU 3205-CALCULAR-LARGO-F.                                  
048800     IF WS-LARGO-LINEA < 10                                               
048900        GO TO 3200-BUSCAR-FILAS-F                                         
049000     END-IF.                                                              
049100                                                                          
049200     PERFORM 3210-TOKENIZAR-I THRU 3210-TOKENIZAR-F.                      
049300     IF WS-TOKENS-CANT < 3                                                
049400        GO TO 3200-BUSCAR-FILAS-F                                         
049500     END-IF.                                                              
049600                                                                          
049700     MOVE 'N' TO WS-FILA-VALIDA.                                          
049800     PERFORM 3220-PROBAR-REGLA-A-I                                        
049900             THRU 3220-PROBAR-REGLA-A-F.                                  
050000     IF WS-FILA-VALIDA = 'N'                                              
050100        PERFORM 3230-PROBAR-REGLA-B-I                                     
050200                THRU 3230-PROBAR-REGLA-B-F                                
050300     END-IF.                                                              
050400     IF WS-FILA-VALIDA = 'N'                                              
050500        PERFORM 3240-PROBAR-REGLA-C-I                                     
050600                THRU 3240-PROBAR-REGLA-C-F                                
050700     END-IF.                                                              
050800     IF WS-FILA-VALIDA = 'S'                                              
050900        PERFORM 3250-AGREGAR-FILA-I                                       
051000                THRU 3250-AGREGAR-FILA-F                                  
051100     END-IF.                                                              
051200                                                                          
051300 3200-BUSCAR-FILAS-F. EXIT.                                               
051400                                                                          
051500                                                                          
051600*    LARGO DE LINEA SIN BLANCOS FINALES                                   
051700 3205-CALCULAR-LARGO-I.                                                   
051800                                                                          
051900     SET WS-POS-BUS TO 200.                                               
052000                                                                          
052100 3205-LOOP.                                                               
052200     IF WS-POS-BUS = 0                                                    
052300        MOVE ZERO TO WS-LARGO-LINEA                                       
052400        GO TO 3205-CALCULAR-LARGO-F                                       
052500     END-IF.                                                              
052600     IF WS-LINEA-TEXTO(WS-POS-BUS:1) NOT = SPACE                          
052700        MOVE WS-POS-BUS TO WS-LARGO-LINEA                                 
052800        GO TO 3205-CALCULAR-LARGO-F                                       
052900     END-IF.                                                              
053000     SUBTRACT 1 FROM WS-POS-BUS.                                          
053100     GO TO 3205-LOOP.                                                     
053200                                                                          
053300 3205-CALCULAR-LARGO-F. EXIT.                                             
053400                                                                          
053500                                                                          
053600*    TOKENIZA WS-LINEA-TEXTO(1:WS-LARGO-LINEA) POR BLANCOS                
053700 3210-TOKENIZAR-I.                                                        
053800                                                                          
053900     MOVE ZERO TO WS-TOKENS-CANT.                                         
054000     MOVE SPACES TO WS-TOKEN-AREA.                                        
054100     SET WS-POS-BUS TO 1.                                                 
054200                                                                          
054300 3210-SALTAR-ESPACIO.                                                     
054400     IF WS-POS-BUS > WS-LARGO-LINEA                                       
054500        GO TO 3210-TOKENIZAR-F                                            
054600     END-IF.                                                              
054700     IF WS-LINEA-TEXTO(WS-POS-BUS:1) = SPACE                              
054800        ADD 1 TO WS-POS-BUS                                               
054900        GO TO 3210-SALTAR-ESPACIO                                         
055000     END-IF.                                                              
055100     MOVE WS-POS-BUS TO WS-POS-INI-TOKEN.                                 
055200                                                                          
055300 3210-TOMAR-TOKEN.                                                        
055400     IF WS-POS-BUS > WS-LARGO-LINEA                                       
055500        GO TO 3210-CERRAR-TOKEN                                           
055600     END-IF.                                                              
055700     IF WS-LINEA-TEXTO(WS-POS-BUS:1) = SPACE                              
055800        GO TO 3210-CERRAR-TOKEN                                           
055900     END-IF.                                                              
056000     ADD 1 TO WS-POS-BUS.                                                 
056100     GO TO 3210-TOMAR-TOKEN.                                              
056200                                                                          
056300 3210-CERRAR-TOKEN.                                                       
056400     ADD 1 TO WS-TOKENS-CANT.                                             
056500     COMPUTE WS-LARGO-TOKEN = WS-POS-BUS - WS-POS-INI-TOKEN.              
056600     IF WS-LARGO-TOKEN > 20                                               
056700        MOVE 20 TO WS-LARGO-TOKEN                                         
056800     END-IF.                                                              
056900     IF WS-TOKENS-CANT <= 12                                              
057000        MOVE WS-LINEA-TEXTO(WS-POS-INI-TOKEN:WS-LARGO-TOKEN)              
057100             TO WS-TOKEN(WS-TOKENS-CANT)                                  
057200     END-IF.                                                              
057300     GO TO 3210-SALTAR-ESPACIO.                                           
057400                                                                          
057500 3210-TOKENIZAR-F. EXIT.                                                  
057600                                                                          
057700                                                                          
057800*    REGLA 2(A) - PRIMER CARACTER NO BLANCO ES UN DIGITO                  
057900 3220-PROBAR-REGLA-A-I.                                                   
058000                                                                          
058100     SET WS-POS-BUS TO 1.                                                 
058200                                                                          
058300 3220-SALTAR.                                                             
058400     IF WS-POS-BUS > WS-LARGO-LINEA                                       
058500        GO TO 3220-PROBAR-REGLA-A-F                                       
058600     END-IF.                                                              
058700     IF WS-LINEA-TEXTO(WS-POS-BUS:1) = SPACE                              
058800        ADD 1 TO WS-POS-BUS                                               
058900        GO TO 3220-SALTAR                                                 
059000     END-IF.                                                              
059100     IF WS-LINEA-TEXTO(WS-POS-BUS:1) IS WS-CLASE-DIGITO                   
059200        MOVE 'S' TO WS-FILA-VALIDA                                        
059300     END-IF.                                                              
059400                                                                          
059500 3220-PROBAR-REGLA-A-F. EXIT.                                             
059600                                                                          
059700                                                                          
059800*    REGLA 2(B) - AL MENOS 3 CORRIDAS DE DIGITOS EN LA LINEA              
059900 3230-PROBAR-REGLA-B-I.                                                   
060000                                                                          
060100     MOVE ZERO TO WS-CORRIDAS-CANT.                                       
060200     MOVE 'N' TO WS-EN-CORRIDA.                                           
060300     SET WS-POS-BUS TO 1.                                                 
060400                                                                          
060500 3230-LOOP.                                                               
060600     IF WS-POS-BUS > WS-LARGO-LINEA                                       
060700        GO TO 3230-CHEQUEAR                                               
060800     END-IF.                                                              
060900     IF WS-LINEA-TEXTO(WS-POS-BUS:1) IS WS-CLASE-DIGITO                   
061000        IF WS-EN-CORRIDA = 'N'                                            
061100           ADD 1 TO WS-CORRIDAS-CANT                                      
061200           MOVE 'S' TO WS-EN-CORRIDA                                      
061300        END-IF                                                            
061400     ELSE                                                                 
061500        MOVE 'N' TO WS-EN-CORRIDA                                         
061600     END-IF.                                                              
061700     ADD 1 TO WS-POS-BUS.                                                 
061800     GO TO 3230-LOOP.                                                     
061900                                                                          
062000 3230-CHEQUEAR.                                                           
062100     IF WS-CORRIDAS-CANT >= 3                                             
062200        MOVE 'S' TO WS-FILA-VALIDA                                        
062300     END-IF.                                                              
062400                                                                          
062500 3230-PROBAR-REGLA-B-F. EXIT.                                             
062600                                                                          
062700                                                                          
062800*    REGLA 2(C) - TOKEN ESTILO (LETRA+DIGITO MEZCLADOS) Y                 
062900*    ALGUN TOKEN QUE COMIENCE CON DIGITO                                  
063000 3240-PROBAR-REGLA-C-I.                                                   
063100                                                                          
063200     MOVE 'N' TO WS-HAY-ESTILO.                                           
063300     MOVE 'N' TO WS-HAY-DIGITO.                                           
063400     SET WS-IX-TOK TO 1.                                                  
063500                                                                          
063600 3240-LOOP.                                                               
063700     IF WS-IX-TOK > WS-TOKENS-CANT OR WS-IX-TOK > 12                      
063800        GO TO 3240-CHEQUEAR                                               
063900     END-IF.                                                              
064000     PERFORM 3245-ANALIZAR-TOKEN-I                                        
064100             THRU 3245-ANALIZAR-TOKEN-F.                                  
064200     ADD 1 TO WS-IX-TOK.                                                  
064300     GO TO 3240-LOOP.                                                     
064400                                                                          
064500 3240-CHEQUEAR.                                                           
064600     IF WS-HAY-ESTILO = 'S' AND WS-HAY-DIGITO = 'S'                       
064700        MOVE 'S' TO WS-FILA-VALIDA                                        
064800     END-IF.                                                              
064900                                                                          
065000 3240-PROBAR-REGLA-C-F. EXIT.                                             
065100                                                                          
065200                                                                          
065300 3245-ANALIZAR-TOKEN-I.                                                   
065400                                                                          
065500     IF WS-TOK-1ER-CAR(WS-IX-TOK) IS WS-CLASE-DIGITO                      
065600        MOVE 'S' TO WS-HAY-DIGITO                                         
065700     END-IF.                                                              
065800     MOVE ZERO TO WS-LETRAS-TOK WS-DIGITOS-TOK.                           
065900     SET WS-IX-CAR TO 1.                                                  
066000                                                                          
066100 3245-LOOP-CAR.                                                           
066200     IF WS-IX-CAR > 20                                                    
066300        GO TO 3245-FIN-CAR                                                
066400     END-IF.                                                              
066500     IF WS-TOKEN(WS-IX-TOK)(WS-IX-CAR:1) IS WS-CLASE-LETRA                
066600        ADD 1 TO WS-LETRAS-TOK                                            
066700     END-IF.                                                              
066800     IF WS-TOKEN(WS-IX-TOK)(WS-IX-CAR:1) IS WS-CLASE-DIGITO               
066900        ADD 1 TO WS-DIGITOS-TOK                                           
067000     END-IF.                                                              
067100     ADD 1 TO WS-IX-CAR.                                                  
067200     GO TO 3245-LOOP-CAR.                                                 
067300                                                                          
067400 3245-FIN-CAR.                                                            
067500     IF WS-LETRAS-TOK > 0 AND WS-DIGITOS-TOK > 0                          
067600        MOVE 'S' TO WS-HAY-ESTILO                                         
067700     END-IF.                                                              
067800                                                                          
067900 3245-ANALIZAR-TOKEN-F. EXIT.                                             
068000                                                                          
068100                                                                          
068200*    AGREGA LA FILA VALIDADA A LA GUIA EN CURSO (IX-GUIA)                 
068300 3250-AGREGAR-FILA-I.                                                     
068400                                                                          
068500     IF TG-FILAS-CANT(IX-GUIA) >= 150                                     
068600        DISPLAY '* TABLA DE FILAS LLENA PARA GUIA '                       
068700                WS-GUIA-ACTUAL                                            
068800        GO TO 3250-AGREGAR-FILA-F                                         
068900     END-IF.                                                              
069000     ADD 1 TO TG-FILAS-CANT(IX-GUIA).                                     
069100     ADD 1 TO WS-FILAS-PAGINA-CANT.                                       
069200     SET IX-FILA TO TG-FILAS-CANT(IX-GUIA).                               
069300     MOVE SPACES TO TG-FILA(IX-GUIA IX-FILA).                             
069400     SET WS-IX-TOK TO 1.                                                  
069500                                                                          
069600 3250-COPIAR-TOKEN.                                                       
069700     IF WS-IX-TOK > 12                                                    
069800        GO TO 3250-AGREGAR-FILA-F                                         
069900     END-IF.                                                              
070000     IF WS-IX-TOK <= WS-TOKENS-CANT                                       
070100        MOVE WS-TOKEN(WS-IX-TOK)                                          
070200             TO TG-TOKEN(IX-GUIA IX-FILA WS-IX-TOK)                       
070300     END-IF.                                                              
070400     ADD 1 TO WS-IX-TOK.                                                  
070500     GO TO 3250-COPIAR-TOKEN.                                             
070600                                                                          
070700 3250-AGREGAR-FILA-F. EXIT.                                               
070800                                                                          
070900                                                                          
071000*----------------------------------------------------------               
071100*    REGLA R3 - LINEA DE TOTALES (TOTAL CARTONS)                          
071200 3300-BUSCAR-TOTALES-I.                                                   
071300                                                                          
071400     MOVE WS-PAG-LINEA(IX-LIN) TO WS-LINEA-MAYUS-TXT.                     
071500     INSPECT WS-LINEA-MAYUS-TXT CONVERTING WS-MINUSCULAS                  
071600             TO WS-MAYUSCULAS.                                            
071700     PERFORM 3310-BUSCAR-LIT-TOT-I                                        
071800             THRU 3310-BUSCAR-LIT-TOT-F.                                  
071900                                                                          
072000     IF WS-POS-LITERAL > 0                                                
072100        MOVE WS-PAG-LINEA(IX-LIN) TO WS-LINEA-TEXTO                       
072200        PERFORM 3205-CALCULAR-LARGO-I                                     
072300                THRU 3205-CALCULAR-LARGO-F                                
072400        PERFORM 3320-BUSCAR-NUMEROS-I                                     
072500                THRU 3320-BUSCAR-NUMEROS-F                                
072600        IF WS-NUM-TOKENS-CANT >= 2                                        
072700           PERFORM 3330-CAPTURAR-TOTALES-I                                
072800                   THRU 3330-CAPTURAR-TOTALES-F                           
072900        END-IF                                                            
073000     END-IF.                                                              
073100                                                                          
073200 3300-BUSCAR-TOTALES-F. EXIT.                                             
073300                                                                          
073400                                                                          
073500 3310-BUSCAR-LIT-TOT-I.                                                   
073600                                                                          
073700     MOVE ZERO TO WS-POS-LITERAL.                                         
073800     SET WS-POS-BUS TO 1.                                                 
073900                                                                          
074000 3310-LOOP.                                                               
074100     IF WS-POS-BUS > 188                                                  
074200        GO TO 3310-BUSCAR-LIT-TOT-F                                       
074300     END-IF.                                                              
074400     IF WS-LINEA-MAYUS-TXT(WS-POS-BUS:13) =                               
074500             CT-LIT-TOTAL-CARTONS                                         
074600        MOVE WS-POS-BUS TO WS-POS-LITERAL                                 
074700        GO TO 3310-BUSCAR-LIT-TOT-F                                       
074800     END-IF.                                                              
074900     ADD 1 TO WS-POS-BUS.                                                 
075000     GO TO 3310-LOOP.                                                     
075100                                                                          
075200 3310-BUSCAR-LIT-TOT-F. EXIT.                                             
075300                                                                          
075400                                                                          
075500*    JUNTA LOS TOKENS NUMERICOS (CORRIDAS DE DIGITOS, COMAS               
075600*    Y PUNTO) DE TODA LA LINEA                                            
075700 3320-BUSCAR-NUMEROS-I.                                                   
075800                                                                          
075900     MOVE ZERO TO WS-NUM-TOKENS-CANT.                                     
076000     SET WS-POS-BUS TO 1.                                                 
076100                                                                          
076200 3320-LOOP.                                                               
076300     IF WS-POS-BUS > WS-LARGO-LINEA                                       
076400        GO TO 3320-BUSCAR-NUMEROS-F                                       
076500     END-IF.                                                              
076600     IF WS-LINEA-TEXTO(WS-POS-BUS:1) IS WS-CLASE-DIGITO                   
076700        PERFORM 3325-TOMAR-NUMERO-I THRU 3325-TOMAR-NUMERO-F              
076800     ELSE                                                                 
076900        ADD 1 TO WS-POS-BUS                                               
077000     END-IF.                                                              
077100     GO TO 3320-LOOP.                                                     
077200                                                                          
077300 3320-BUSCAR-NUMEROS-F. EXIT.                                             
077400                                                                          
077500                                                                          
077600 3325-TOMAR-NUMERO-I.                                                     
077700                                                                          
077800     MOVE WS-POS-BUS TO WS-POS-INI-TOKEN.                                 
077900                                                                          
078000 3325-LOOP.                                                               
078100     IF WS-POS-BUS > WS-LARGO-LINEA                                       
078200        GO TO 3325-CERRAR                                                 
078300     END-IF.                                                              
078400     IF WS-LINEA-TEXTO(WS-POS-BUS:1) IS WS-CLASE-DIGITO                   
078500        ADD 1 TO WS-POS-BUS                                               
078600        GO TO 3325-LOOP                                                   
078700     END-IF.                                                              
078800     IF WS-LINEA-TEXTO(WS-POS-BUS:1) = ','                                
078900        ADD 1 TO WS-POS-BUS                                               
079000        GO TO 3325-LOOP                                                   
079100     END-IF.                                                              
079200     IF WS-LINEA-TEXTO(WS-POS-BUS:1) = '.'                                
079300        ADD 1 TO WS-POS-BUS                                               
079400        GO TO 3325-LOOP                                                   
079500     END-IF.                                                              
079600                                                                          
079700 3325-CERRAR.                                                             
079800     ADD 1 TO WS-NUM-TOKENS-CANT.                                         
079900     COMPUTE WS-LARGO-TOKEN = WS-POS-BUS - WS-POS-INI-TOKEN.              
080000     IF WS-LARGO-TOKEN > 15                                               
080100        MOVE 15 TO WS-LARGO-TOKEN                                         
080200     END-IF.                                                              
080300     IF WS-NUM-TOKENS-CANT <= 20                                          
080400        MOVE SPACES TO WS-NUM-TOKEN(WS-NUM-TOKENS-CANT)                   
080500        MOVE WS-LINEA-TEXTO(WS-POS-INI-TOKEN:WS-LARGO-TOKEN)              
080600             TO WS-NUM-TOKEN(WS-NUM-TOKENS-CANT)                          
080700     END-IF.                                                              
080800                                                                          
080900 3325-TOMAR-NUMERO-F. EXIT.                                               
081000                                                                          
081100                                                                          
081200*    PENULTIMO TOKEN -> BULTOS, ULTIMO TOKEN -> PESO                      
081300 3330-CAPTURAR-TOTALES-I.                                                 
081400                                                                          
081500     COMPUTE WS-IX-PENUL = WS-NUM-TOKENS-CANT - 1.                        
081600     IF WS-IX-PENUL < 1 OR WS-IX-PENUL > 20                               
081700        GO TO 3330-CAPTURAR-TOTALES-F                                     
081800     END-IF.                                                              
081900                                                                          
082000     MOVE WS-NUM-TOKEN(WS-IX-PENUL) TO WS-TEXTO-NUM.                      
082100     PERFORM 3340-QUITAR-COMAS-I THRU 3340-QUITAR-COMAS-F.                
082200     PERFORM 3350-TEXTO-A-ENTERO-I                                        
082300             THRU 3350-TEXTO-A-ENTERO-F.                                  
082400     MOVE WS-VALOR-ENTERO TO TG-TOTAL-BULTOS(IX-GUIA).                    
082500     MOVE 'S' TO TG-TIENE-TOTALES(IX-GUIA).                               
082600                                                                          
082700     IF WS-NUM-TOKENS-CANT <= 20                                          
082800        MOVE WS-NUM-TOKEN(WS-NUM-TOKENS-CANT)                             
082900             TO WS-TEXTO-NUM                                              
083000     END-IF.                                                              
083100     PERFORM 3340-QUITAR-COMAS-I THRU 3340-QUITAR-COMAS-F.                
083200     PERFORM 3360-TEXTO-A-DECIMAL-I                                       
083300             THRU 3360-TEXTO-A-DECIMAL-F.                                 
083400     MOVE WS-VALOR-DECIMAL TO TG-TOTAL-PESO(IX-GUIA).                     
083500                                                                          
083600 3330-CAPTURAR-TOTALES-F. EXIT.                                           
083700                                                                          
083800                                                                          
083900 3340-QUITAR-COMAS-I.                                                     
084000                                                                          
084100     MOVE SPACES TO WS-TEXTO-NUM-LIMPIO.                                  
084200     MOVE ZERO TO WS-LARGO-LIMPIO.                                        
084300     SET WS-POS-BUS TO 1.                                                 
084400                                                                          
084500 3340-LOOP.                                                               
084600     IF WS-POS-BUS > 15                                                   
084700        GO TO 3340-QUITAR-COMAS-F                                         
084800     END-IF.                                                              
084900     IF WS-TEXTO-NUM(WS-POS-BUS:1) NOT = ',' AND                          
085000        WS-TEXTO-NUM(WS-POS-BUS:1) NOT = SPACE                            
085100        ADD 1 TO WS-LARGO-LIMPIO                                          
085200        MOVE WS-TEXTO-NUM(WS-POS-BUS:1)                                   
085300             TO WS-TEXTO-NUM-LIMPIO(WS-LARGO-LIMPIO:1)                    
085400     END-IF.                                                              
085500     ADD 1 TO WS-POS-BUS.                                                 
085600     GO TO 3340-LOOP.                                                     
085700                                                                          
085800 3340-QUITAR-COMAS-F. EXIT.                                               
085900                                                                          
086000                                                                          
086100 3350-TEXTO-A-ENTERO-I.                                                   
086200                                                                          
086300     MOVE ZERO TO WS-VALOR-ENTERO.                                        
086400     SET WS-POS-BUS TO 1.                                                 
086500                                                                          
086600 3350-LOOP.                                                               
086700     IF WS-POS-BUS > WS-LARGO-LIMPIO                                      
086800        GO TO 3350-TEXTO-A-ENTERO-F                                       
086900     END-IF.                                                              
087000     IF WS-TEXTO-NUM-LIMPIO(WS-POS-BUS:1) = '.'                           
087100        GO TO 3350-TEXTO-A-ENTERO-F                                       
087200     END-IF.                                                              
087300     MOVE WS-TEXTO-NUM-LIMPIO(WS-POS-BUS:1) TO WS-UN-DIGITO.              
087400     COMPUTE WS-VALOR-ENTERO =                                            
087500             (WS-VALOR-ENTERO * 10) + WS-UN-DIGITO.                       
087600     ADD 1 TO WS-POS-BUS.                                                 
087700     GO TO 3350-LOOP.                                                     
087800                                                                          
087900 3350-TEXTO-A-ENTERO-F. EXIT.                                             
088000                                                                          
088100                                                                          
088200 3360-TEXTO-A-DECIMAL-I.                                                  
088300                                                                          
088400     MOVE ZERO TO WS-PARTE-ENT WS-PARTE-DEC WS-DEC-CONT.                  
088500     MOVE 'N' TO WS-VIO-PUNTO.                                            
088600     SET WS-POS-BUS TO 1.                                                 
088700                                                                          
088800 3360-LOOP.                                                               
088900     IF WS-POS-BUS > WS-LARGO-LIMPIO                                      
089000        GO TO 3360-CERRAR                                                 
089100     END-IF.                                                              
089200     IF WS-TEXTO-NUM-LIMPIO(WS-POS-BUS:1) = '.'                           
089300        MOVE 'S' TO WS-VIO-PUNTO                                          
089400        ADD 1 TO WS-POS-BUS                                               
089500        GO TO 3360-LOOP                                                   
089600     END-IF.                                                              
089700     MOVE WS-TEXTO-NUM-LIMPIO(WS-POS-BUS:1) TO WS-UN-DIGITO.              
089800     IF WS-VIO-PUNTO = 'N'                                                
089900        COMPUTE WS-PARTE-ENT =                                            
090000                (WS-PARTE-ENT * 10) + WS-UN-DIGITO                        
090100     ELSE                                                                 
090200        IF WS-DEC-CONT < 2                                                
090300           COMPUTE WS-PARTE-DEC =                                         
090400                   (WS-PARTE-DEC * 10) + WS-UN-DIGITO                     
090500           ADD 1 TO WS-DEC-CONT                                           
090600        END-IF                                                            
090700     END-IF.                                                              
090800     ADD 1 TO WS-POS-BUS.                                                 
090900     GO TO 3360-LOOP.                                                     
091000                                                                          
091100 3360-CERRAR.                                                             
091200     IF WS-DEC-CONT = 1                                                   
091300        COMPUTE WS-PARTE-DEC = WS-PARTE-DEC * 10                          
091400     END-IF.                                                              
091500     COMPUTE WS-VALOR-DECIMAL =                                           
091600             WS-PARTE-ENT + (WS-PARTE-DEC / 100).                         
091700                                                                          
091800 3360-TEXTO-A-DECIMAL-F. EXIT.                                            
091900                                                                          
092000                                                                          
092100*----------------------------------------------------------               
092200*    REGLA R4 - CUBICAJE, ANCLA SHIPPING INSTRUCTIONS:                    
092300*    BUSCA HACIA ATRAS LA PRIMERA LINEA CON NNN.NN                        
092400 3400-BUSCAR-CUBICAJE-I.                                                  
092500                                                                          
092600     MOVE ZERO TO WS-POS-ANCLA.                                           
092700     SET IX-LIN TO 1.                                                     
092800                                                                          
092900 3400-BUSCAR-ANCLA.                                                       
093000     IF IX-LIN > WS-PAG-LINEAS-CANT                                       
093100        GO TO 3400-CHEQUEAR-ANCLA                                         
093200     END-IF.                                                              
093300     MOVE WS-PAG-LINEA(IX-LIN) TO WS-LINEA-MAYUS-TXT.                     
093400     INSPECT WS-LINEA-MAYUS-TXT CONVERTING WS-MINUSCULAS                  
093500             TO WS-MAYUSCULAS.                                            
093600     PERFORM 3410-BUSCAR-LIT-INST-I                                       
093700             THRU 3410-BUSCAR-LIT-INST-F.                                 
093800     IF WS-POS-LITERAL > 0                                                
093900        SET WS-POS-ANCLA TO IX-LIN                                        
094000        GO TO 3400-CHEQUEAR-ANCLA                                         
094100     END-IF.                                                              
094200     SET IX-LIN UP BY 1.                                                  
094300     GO TO 3400-BUSCAR-ANCLA.                                             
094400                                                                          
094500 3400-CHEQUEAR-ANCLA.                                                     
094600     IF WS-POS-ANCLA = 0                                                  
094700        GO TO 3400-BUSCAR-CUBICAJE-F                                      
094800     END-IF.                                                              
094900     SET IX-LIN TO WS-POS-ANCLA.                                          
095000     SET IX-LIN DOWN BY 1.                                                
095100                                                                          
095200 3400-HACIA-ATRAS.                                                        
095300     IF IX-LIN < 1                                                        
095400        GO TO 3400-BUSCAR-CUBICAJE-F                                      
095500     END-IF.                                                              
095600     MOVE WS-PAG-LINEA(IX-LIN) TO WS-LINEA-TEXTO.                         
095700     PERFORM 3205-CALCULAR-LARGO-I                                        
095800             THRU 3205-CALCULAR-LARGO-F.                                  
095900     PERFORM 3420-BUSCAR-DECIMAL-I                                        
096000             THRU 3420-BUSCAR-DECIMAL-F.                                  
096100     IF WS-CUBICAJE-CAP NOT = SPACES                                      
096200        MOVE WS-CUBICAJE-CAP TO TG-CUBICAJE(IX-GUIA)                      
096300        GO TO 3400-BUSCAR-CUBICAJE-F                                      
096400     END-IF.                                                              
096500     SET IX-LIN DOWN BY 1.                                                
096600     GO TO 3400-HACIA-ATRAS.                                              
096700                                                                          
096800 3400-BUSCAR-CUBICAJE-F. EXIT.                                            
096900                                                                          
097000                                                                          
097100 3410-BUSCAR-LIT-INST-I.                                                  
097200                                                                          
097300     MOVE ZERO TO WS-POS-LITERAL.                                         
097400     SET WS-POS-BUS TO 1.                                                 
097500                                                                          
097600 3410-LOOP.                                                               
097700     IF WS-POS-BUS > 179                                                  
097800        GO TO 3410-BUSCAR-LIT-INST-F                                      
097900     END-IF.                                                              
098000     IF WS-LINEA-MAYUS-TXT(WS-POS-BUS:22) = CT-LIT-SHIP-INST              
098100        MOVE WS-POS-BUS TO WS-POS-LITERAL                                 
098200        GO TO 3410-BUSCAR-LIT-INST-F                                      
098300     END-IF.                                                              
098400     ADD 1 TO WS-POS-BUS.                                                 
098500     GO TO 3410-LOOP.                                                     
098600                                                                          
098700 3410-BUSCAR-LIT-INST-F. EXIT.                                            
098800                                                                          
098900                                                                          
099000 3420-BUSCAR-DECIMAL-I.                                                   
099100                                                                          
099200     MOVE SPACES TO WS-CUBICAJE-CAP.                                      
099300     SET WS-POS-BUS TO 1.                                                 
099400                                                                          
099500 3420-LOOP.                                                               
099600     IF WS-POS-BUS > WS-LARGO-LINEA                                       
099700        GO TO 3420-BUSCAR-DECIMAL-F                                       
099800     END-IF.                                                              
099900     IF WS-LINEA-TEXTO(WS-POS-BUS:1) IS WS-CLASE-DIGITO                   
100000        PERFORM 3425-PROBAR-PUNTO-I THRU 3425-PROBAR-PUNTO-F              
100100        IF WS-CUBICAJE-CAP NOT = SPACES                                   
100200           GO TO 3420-BUSCAR-DECIMAL-F                                    
100300        END-IF                                                            
100400     END-IF.                                                              
100500     ADD 1 TO WS-POS-BUS.                                                 
100600     GO TO 3420-LOOP.                                                     
100700                                                                          
100800 3420-BUSCAR-DECIMAL-F. EXIT.                                             
100900                                                                          
101000                                                                          
101100*    DESDE WS-POS-BUS (UN DIGITO): 1-3 DIGITOS, PUNTO,                    
101200*    EXACTAMENTE 2 DIGITOS                                                
101300 3425-PROBAR-PUNTO-I.                                                     
101400                                                                          
101500     MOVE WS-POS-BUS TO WS-POS-INI-TOKEN.                                 
101600     MOVE ZERO TO WS-DIGITOS-ENT.                                         
101700                                                                          
101800 3425-CONTAR-ENTERO.                                                      
101900     IF WS-DIGITOS-ENT >= 3                                               
102000        GO TO 3425-VER-PUNTO                                              
102100     END-IF.                                                              
102200     COMPUTE WS-POS-TMP = WS-POS-INI-TOKEN + WS-DIGITOS-ENT.              
102300     IF WS-POS-TMP > WS-LARGO-LINEA                                       
102400        GO TO 3425-PROBAR-PUNTO-F                                         
102500     END-IF.                                                              
102600     IF WS-LINEA-TEXTO(WS-POS-TMP:1) IS WS-CLASE-DIGITO                   
102700        ADD 1 TO WS-DIGITOS-ENT                                           
102800        GO TO 3425-CONTAR-ENTERO                                          
102900     END-IF.                                                              
103000                                                                          
103100 3425-VER-PUNTO.                                                          
103200     IF WS-DIGITOS-ENT = 0                                                
103300        GO TO 3425-PROBAR-PUNTO-F                                         
103400     END-IF.                                                              
103500     COMPUTE WS-POS-TMP = WS-POS-INI-TOKEN + WS-DIGITOS-ENT.              
103600     IF WS-POS-TMP > WS-LARGO-LINEA                                       
103700        GO TO 3425-PROBAR-PUNTO-F                                         
103800     END-IF.                                                              
103900     IF WS-LINEA-TEXTO(WS-POS-TMP:1) NOT = '.'                            
104000        GO TO 3425-PROBAR-PUNTO-F                                         
104100     END-IF.                                                              
104200     COMPUTE WS-POS-TMP = WS-POS-TMP + 1.                                 
104300     IF WS-POS-TMP > WS-LARGO-LINEA                                       
104400        GO TO 3425-PROBAR-PUNTO-F                                         
104500     END-IF.                                                              
104600     IF WS-LINEA-TEXTO(WS-POS-TMP:1) IS NOT WS-CLASE-DIGITO               
104700        GO TO 3425-PROBAR-PUNTO-F                                         
104800     END-IF.                                                              
104900     COMPUTE WS-POS-TMP = WS-POS-TMP + 1.                                 
105000     IF WS-POS-TMP > WS-LARGO-LINEA                                       
105100        GO TO 3425-PROBAR-PUNTO-F                                         
105200     END-IF.                                                              
105300     IF WS-LINEA-TEXTO(WS-POS-TMP:1) IS NOT WS-CLASE-DIGITO               
105400        GO TO 3425-PROBAR-PUNTO-F                                         
105500     END-IF.                                                              
105600     COMPUTE WS-LARGO-TOKEN = WS-DIGITOS-ENT + 3.                         
105700     MOVE WS-LINEA-TEXTO(WS-POS-INI-TOKEN:WS-LARGO-TOKEN)                 
105800          TO WS-CUBICAJE-CAP.                                             
105900                                                                          
106000 3425-PROBAR-PUNTO-F. EXIT.                                               
106100                                                                          
106200                                                                          
106300*----------------------------------------------------------               
106400 9999-FINAL-I.                                                            
106500                                                                          
106600     DISPLAY 'PGMGLCOL - PAGINAS LEIDAS.......: '                         
106700             WS-PAGINAS-CANT.                                             
106800     DISPLAY 'PGMGLCOL - GUIAS DISTINTAS.......: '                        
106900             TG-GUIAS-CANT.                                               
107000                                                                          
107100     CLOSE PAGINAS.                                                       
107200     IF FS-PAGINAS IS NOT EQUAL '00'                                      
107300        DISPLAY '* ERROR EN CLOSE DDPAGINA = ' FS-PAGINAS                 
107400        MOVE 3059 TO RETURN-CODE                                          
107500     END-IF.                                                              
107600                                                                          
107700     IF TG-GUIAS-CANT = ZERO AND RETURN-CODE = ZERO                       
107800        DISPLAY '* NO SE COLECTO NINGUNA GUIA EN LA CORRIDA'              
107900        MOVE 3060 TO RETURN-CODE                                          
108000     END-IF.                                                              
108100                                                                          
108200 9999-FINAL-F. EXIT.                                                      
