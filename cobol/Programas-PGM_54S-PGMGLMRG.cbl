000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMGLMRG.                                                    
000300 AUTHOR. R. FERREYRA.                                                     
000400 INSTALLATION. CENTRO DE COMPUTOS - LOGISTICA.                            
000500 DATE-WRITTEN. 04/05/1994.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
000800************************************************************              
000900*    FUSION CON ARCHIVO EXTERNO DE GUIAS                                  
001000*    ===============================                                      
001100*    - PASO OPCIONAL, LEIDA POR SYSIN EN EL CONDUCTOR                     
001200*      (PGMGLDRV). SOLO CORRE CUANDO LA CORRIDA                           
001300*      TRAE UN ARCHIVO EXTERNO DDEXTERN PARA FUSIONAR CON                 
001400*      EL COMBINADO DE ESTA CORRIDA (DDCOMBIN).                           
001500*    - LA FUSION ES UN SIMPLE AGREGADO (APPEND) DE LAS                    
001600*      FILAS DEL EXTERNO AL FINAL DEL COMBINADO; NO SE                    
001700*      REORDENA NI SE VUELVE A ESCRIBIR EL ENCABEZADO.                    
001800*    - NO DEBE TOCARSE NI UNA FILA DEL COMBINADO YA                       
001900*      EXISTENTE, SOLO SE AGREGA AL FINAL (REGLA R7).                     
002000************************************************************              
002100*    HISTORIAL DE CAMBIOS                                                 
002200*    -------------------                                                  
002300*    05/04/94 RFE 9404-009 VERSION INICIAL DE LA FUSION.          9404-009
002400*    14/11/95 SBZ 9511-031 SE SALTEA EL ENCABEZADO DEL            9511-031
002500*             ARCHIVO EXTERNO, SOLO SE ARRASTRA EL PROPIO.                
002600*    02/08/97 MQG 9708-019 EL PASO PASA A SER OPCIONAL,           9708-019
002700*             CONTROLADO POR EL CONDUCTOR CON TARJETA SYSIN.              
002800*    29/12/98 RFE 9812-080 AJUSTE Y2K: SE REVISO CONTADOR         9812-080
002900*             DE FILAS FUSIONADAS - SIN CAMBIOS DE                        
003000*             LAYOUT, SOLO RECOMPILACION DE CONTROL.                      
003100*    21/09/99 SBZ 9909-052 DISPLAY DE CONTROL DE FILAS            9909-052
003200*             FUSIONADAS AL FINALIZAR EL PASO.                            
003300*    16/04/07 RFE 0704-013 AMPLIA REG-EXT-ENTRADA/REG-DET-SALIDA  0704-013
003400*             DE 152 A 280 BYTES, PARA QUE ALCANCEN PARA UNA              
003500*             FILA DE DATOS A TOPE GRABADA POR PGMGLDET (VER              
003600*             0704-013 EN PGMGLDET).                                      
003700************************************************************              
003800                                                                          
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200                                                                          
004300 SPECIAL-NAMES.                                                           
004400     CLASS WS-CLASE-DIGITO IS '0' THRU '9'.                               
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800                                                                          
004900     SELECT EXTERNO  ASSIGN DDEXTERN                                      
005000     ORGANIZATION IS LINE SEQUENTIAL                                      
005100     FILE STATUS IS FS-EXTERNO.                                           
005200                                                                          
005300     SELECT COMBINADO ASSIGN DDCOMBIN                                     
005400     ORGANIZATION IS LINE SEQUENTIAL                                      
005500     FILE STATUS IS FS-COMBINADO.                                         
005600                                                                          
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000                                                                          
006100 FD  EXTERNO.                                                             
006200 01  REG-EXT-ENTRADA             PIC X(280).                              
006300 01  REG-EXT-ENTRADA-R REDEFINES REG-EXT-ENTRADA.                         
006400     03  REG-EXT-NROGUIA         PIC X(010).                              
006500     03  FILLER                  PIC X(270).                              
006600                                                                          
006700 FD  COMBINADO.                                                           
006800 01  REG-DET-SALIDA              PIC X(280).                              
006900 01  REG-DET-SALIDA-R REDEFINES REG-DET-SALIDA.                           
007000     03  REG-DET-SAL-NROGUIA     PIC X(010).                              
007100     03  FILLER                  PIC X(270).                              
007200                                                                          
007300                                                                          
007400 WORKING-STORAGE SECTION.                                                 
007500*========================*                                                
007600                                                                          
007700 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                
007800                                                                          
007900*---- ARCHIVOS ---------------------------------------------              
008000 77  FS-EXTERNO               PIC XX     VALUE SPACES.                    
008100 77  FS-COMBINADO             PIC XX     VALUE SPACES.                    
008200 77  WS-STATUS-FIN-EXT        PIC X      VALUE 'N'.                       
008300     88  WS-FIN-LECTURA-EXT              VALUE 'Y'.                       
008400     88  WS-NO-FIN-LECTURA-EXT           VALUE 'N'.                       
008500                                                                          
008600*---- DETECCION DE LINEA DE ENCABEZADO DEL EXTERNO ---------              
008700 01  WS-PRIMERA-PALABRA-G.                                                
008800     03  WS-PRIMERA-PALABRA    PIC X(011) VALUE SPACES.                   
008900 01  WS-PRIMERA-PALABRA-R REDEFINES WS-PRIMERA-PALABRA-G.                 
009000     03  WS-PP-CAR OCCURS 11 TIMES PIC X(01).                             
009100 77  CT-LIT-ENCABEZADO         PIC X(11) VALUE                            
009200     'Invoice No.'.                                                       
009300                                                                          
009400*---- CONTADORES DE CONTROL ---------------------------                   
009500 77  WS-FILAS-FUSIONADAS      PIC 9(06) COMP VALUE ZERO.                  
009600 77  WS-FILAS-LEIDAS-EXT      PIC 9(06) COMP VALUE ZERO.                  
009700                                                                          
009800 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                
009900                                                                          
010000*-----------------------------------------------------------              
010100 LINKAGE SECTION.                                                         
010200*================*                                                        
010300                                                                          
010400 01  LK-PARAMETROS.                                                       
010500     03  LK-PAGINAS-LEIDAS    PIC 9(05) COMP.                             
010600     03  LK-GUIAS-COMBINADAS  PIC 9(05) COMP.                             
010700     03  LK-FILAS-COMBINADAS  PIC 9(07) COMP.                             
010800     03  FILLER               PIC X(10).                                  
010900                                                                          
011000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
011100 PROCEDURE DIVISION USING LK-PARAMETROS.                                  
011200                                                                          
011300 MAIN-PROGRAM-I.                                                          
011400                                                                          
011500     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
011600     IF RETURN-CODE = ZERO                                                
011700        PERFORM 2000-FUSIONAR-I THRU 2000-FUSIONAR-F                      
011800                UNTIL WS-FIN-LECTURA-EXT                                  
011900     END-IF.                                                              
012000     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                              
012100                                                                          
012200 MAIN-PROGRAM-F. GOBACK.                                                  
012300                                                                          
012400                                                                          
012500*----------------------------------------------------------               
012600 1000-INICIO-I.                                                           
012700                                                                          
012800     MOVE ZERO TO WS-FILAS-FUSIONADAS WS-FILAS-LEIDAS-EXT.                
012900     SET WS-NO-FIN-LECTURA-EXT TO TRUE.                                   
013000                                                                          
013100     OPEN INPUT EXTERNO.                                                  
013200     IF FS-EXTERNO IS NOT EQUAL '00'                                      
013300        DISPLAY '* ERROR EN OPEN DDEXTERN = ' FS-EXTERNO                  
013400        MOVE 3451 TO RETURN-CODE                                          
013500        GO TO 1000-INICIO-F                                               
013600     END-IF.                                                              
013700                                                                          
013800     OPEN EXTEND COMBINADO.                                               
013900     IF FS-COMBINADO IS NOT EQUAL '00'                                    
014000        DISPLAY '* ERROR EN OPEN EXTEND DDCOMBIN = '                      
014100                FS-COMBINADO                                              
014200        MOVE 3452 TO RETURN-CODE                                          
014300        CLOSE EXTERNO                                                     
014400     END-IF.                                                              
014500                                                                          
014600 1000-INICIO-F. EXIT.                                                     
014700                                                                          
014800                                                                          
014900*----------------------------------------------------------               
015000*    REGLA R7 - AGREGA (APPEND PURO) LAS FILAS DEL EXTERNO,               
015100*    SALTEANDO SU PROPIA LINEA DE ENCABEZADO SI LA TRAE                   
015200 2000-FUSIONAR-I.                                                         
015300                                                                          
015400     READ EXTERNO INTO REG-EXT-ENTRADA.                                   
015500     EVALUATE FS-EXTERNO                                                  
015600        WHEN '00'                                                         
015700           ADD 1 TO WS-FILAS-LEIDAS-EXT                                   
015800           MOVE REG-EXT-ENTRADA(1:11) TO WS-PRIMERA-PALABRA               
015900           IF WS-PRIMERA-PALABRA NOT = CT-LIT-ENCABEZADO                  
016000              MOVE REG-EXT-ENTRADA TO REG-DET-SALIDA                      
016100              WRITE REG-DET-SALIDA                                        
016200              ADD 1 TO WS-FILAS-FUSIONADAS                                
016300           END-IF                                                         
016400        WHEN '10'                                                         
016500           SET WS-FIN-LECTURA-EXT TO TRUE                                 
016600        WHEN OTHER                                                        
016700           DISPLAY '* ERROR LECTURA DDEXTERN = ' FS-EXTERNO               
016800           SET WS-FIN-LECTURA-EXT TO TRUE                                 
016900           MOVE 3453 TO RETURN-CODE                                       
017000     END-EVALUATE.                                                        
017100                                                                          
017200 2000-FUSIONAR-F. EXIT.                                                   
017300                                                                          
017400                                                                          
017500*----------------------------------------------------------               
017600 9999-FINAL-I.                                                            
017700                                                                          
017800     CLOSE EXTERNO.                                                       
017900     CLOSE COMBINADO.                                                     
018000                                                                          
018100     COMPUTE LK-FILAS-COMBINADAS =                                        
018200             LK-FILAS-COMBINADAS + WS-FILAS-FUSIONADAS.                   
018300                                                                          
018400     DISPLAY 'PGMGLMRG - FILAS LEIDAS EXTERNO.: '                         
018500             WS-FILAS-LEIDAS-EXT.                                         
018600     DISPLAY 'PGMGLMRG - FILAS FUSIONADAS.....: '                         
018700             WS-FILAS-FUSIONADAS.                                         
018800                                                                          
018900 9999-FINAL-F. EXIT.                                                      
